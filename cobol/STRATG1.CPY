000100******************************************************************
000200*              D E F I N I C I O N   D E   A R C H I V O
000300*                M A E S T R O   D E   E S T R A T E G I A S
000400******************************************************************
000500* COPY        : STRATG1
000600* APLICACION  : CARTERA - BACKTEST DE ESTRATEGIAS (PFBT)
000700* DESCRIPCION : UN REGISTRO POR ESTRATEGIA. CONTIENE LA TABLA DE
000800*             : ASIGNACION OBJETIVO (HASTA 10 ACTIVOS CON SU PESO
000900*             : COMO FRACCION DEL CAPITAL) Y EL TIPO DE REBALAN-
001000*             : CEO NOMINAL DE LA ESTRATEGIA.
001100* LONGITUD    : 341 BYTES (AL MAXIMO DE 10 ACTIVOS ASIGNADOS)
001200******************************************************************
001300 01  STR-REGISTRO-ESTRATEGIA.
001400     02  STR-ID-ESTRATEGIA         PIC 9(06).
001500     02  STR-NOMBRE                PIC X(40).
001600     02  STR-TIPO-REBAL            PIC X(10).
001700         88  STR-REBAL-MENSUAL         VALUE 'monthly'.
001800         88  STR-REBAL-TRIMESTRAL      VALUE 'quarterly'.
001900         88  STR-REBAL-ANUAL           VALUE 'yearly'.
002000         88  STR-REBAL-UMBRAL          VALUE 'threshold'.
002100     02  STR-UMBRAL-REBAL          PIC S9(1)V9(4).
002200     02  STR-CANT-ASIGNACION       PIC 9(02).
002300     02  STR-TABLA-ASIGNACION OCCURS 1 TO 10 TIMES
002400                 DEPENDING ON STR-CANT-ASIGNACION
002500                 INDEXED BY STR-I.
002600         03  STR-COD-ACTIVO        PIC X(20).
002700         03  STR-PESO-ACTIVO       PIC S9(1)V9(6).
002800     02  FILLER                    PIC X(08).
