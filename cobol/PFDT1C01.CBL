000100******************************************************************
000200* FECHA       : 28/04/1989                                       *
000300* PROGRAMADOR : PEDRO ENRIQUE DUARTE RAMOS (PEDR)                *
000400* APLICACION  : CARTERA - BACKTEST DE ESTRATEGIAS (PFBT)         *
000500* PROGRAMA    : PFDT1C01                                         *
000600* TIPO        : SUBPROGRAMA (CALL)                               *
000700* DESCRIPCION : UTILERIAS DE FECHAS DEL BACKTEST: GENERA EL      *
000800*             : CALENDARIO DE DIAS DE NEGOCIACION (LUNES A       *
000900*             : VIERNES) ENTRE DOS FECHAS, Y OBTIENE LA PROXIMA  *
001000*             : FECHA DE REBALANCEO SEGUN EL TIPO NOMINAL.       *
001100* ARCHIVOS    : NO APLICA (SUBPROGRAMA PURO, SIN E/S)            *
001200* ACCION (ES) : C=CALENDARIO  R=PROXIMO REBALANCEO               *
001300* PROGRAMA(S) : CALLED BY PFBT1C01                               *
001400* INSTALADO   : 10/05/1989                                       *
001500* BPM/RATIONAL: 241190                                           *
001600* NOMBRE      : UTILERIAS DE FECHAS DE BACKTEST                  *
001700******************************************************************
001800*                 H I S T O R I A L   D E   C A M B I O S
001900******************************************************************
002000* 28/04/1989 PEDR 241190 VERSION INICIAL DEL SUBPROGRAMA.        *241190  
002100* 06/10/1989 PEDR 241310 SE AGREGA CALCULO DE DIA DE LA SEMANA   *241310  
002200*             POR CONGRUENCIA DE ZELLER (SIN FUNCION DE FECHA).  *
002300* 22/02/1990 EDRD 241455 SE AGREGA PROXIMA FECHA DE REBALANCEO   *241455  
002400*             MENSUAL, TRIMESTRAL Y ANUAL.                      *
002500* 19/07/1991 MCLP 241855 CORRECCION: REBALANCEO TRIMESTRAL DE    *241855  
002600*             OCTUBRE-DICIEMBRE DEBE SALTAR A ENERO DEL SIGUIENTE*
002700*             ANIO, NO AL MES 13.                                *
002800* 04/04/1995 JLSP 243388 REVISION GENERAL PREVIO A PASE A PROD.  *243388  
002900* 19/12/1998 PEDR 250014 REVISION Y2K - FECHAS DE ENTRADA SON    *250014  
003000*             AAAA-MM-DD CON SIGLO COMPLETO, NO REQUIERE CAMBIO. *
003100* 14/01/1999 PEDR 250014 CIERRE DE REVISION Y2K SIN HALLAZGOS.   *250014  
003200* 30/10/2009 JLSP 261144 SE AMPLIA TABLA DE CALENDARIO A 9999    *261144  
003300*             FECHAS POR CORRIDA.                                *
003400* 19/12/2022 PEDR 228866 SE ESTANDARIZA ENCABEZADO AL FORMATO    *228866  
003500*             VIGENTE DEL AREA DE TARJETA/CARTERA.               *
003600* 07/04/2023 PEDR 228866 REVISION DE REGLAS CONTRA EL NUEVO      *228866  
003700*             MANUAL DE BACKTEST DE ESTRATEGIAS.                 *
003710* 11/02/2026 EDRD 261004 SE REESTRUCTURA PROXIMA-REBALANCEO     *261004   
003720*             CON PERFORM...THRU SOBRE SUS RUTINAS DE APOYO Y     *       
003730*             GO TO DE SALIDA EN EL TIPO NOMINAL INVALIDO, AL      *      
003740*             ESTILO DE LAS PANTALLAS DE ORIGEN (JM47ADM).         *      
003800******************************************************************
003900 IDENTIFICATION DIVISION.
004000 PROGRAM-ID.    PFDT1C01.
004100 AUTHOR.        PEDRO ENRIQUE DUARTE RAMOS.
004200 INSTALLATION.  BANCA DE INVERSION - CARTERA.
004300 DATE-WRITTEN.  28/04/1989.
004400 DATE-COMPILED.
004500 SECURITY.      USO INTERNO - AREA DE CARTERA.
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     CLASS CLASE-DIGITO    IS '0' THRU '9'.
005100*
005200 DATA DIVISION.
005300 WORKING-STORAGE SECTION.
005400******************************************************************
005500*               C A M P O S    D E    T R A B A J O              *
005600******************************************************************
005700 77  WKS-DIAS-MES-REAL              PIC 9(02) VALUE ZERO.
005710 77  WKS-RESIDUO-4                  PIC 9(02) COMP VALUE ZERO.
005720 77  WKS-RESIDUO-100                PIC 9(02) COMP VALUE ZERO.
005730 77  WKS-RESIDUO-400                PIC 9(03) COMP VALUE ZERO.
005740 77  WKS-COCIENTE                   PIC 9(04) COMP VALUE ZERO.
005750 77  WKS-CANT-DIAS-EXAMINADOS       PIC S9(07) COMP-3 VALUE ZERO.
006200******************************************************************
006300*           T A B L A   D I A S   P O R   M E S   (365)         *
006400******************************************************************
006500 01  TABLA-FIN-MES.
006600     02  FILLER       PIC X(24) VALUE '312831303130313130313031'.
006700 01  TABLA-FIN-MES-R REDEFINES TABLA-FIN-MES.
006800     02  DIA-FIN-MES  PIC 99 OCCURS 12 TIMES.
006900******************************************************************
007000*            V I S T A   D E   F E C H A   A A A A - M M - D D  *
007100******************************************************************
007200 01  WKS-FECHA-1                   PIC X(10) VALUE SPACES.
007300 01  WKS-FECHA-1-R REDEFINES WKS-FECHA-1.
007400     02  WKS-F1-ANIO                PIC 9(04).
007500     02  FILLER                     PIC X(01).
007600     02  WKS-F1-MES                 PIC 9(02).
007700     02  FILLER                     PIC X(01).
007800     02  WKS-F1-DIA                 PIC 9(02).
007900******************************************************************
008000*       C A M P O S   D E L   C A L C U L O   D E   Z E L L E R  *
008100******************************************************************
008200 77  WKS-MES-Z                     PIC S9(04) COMP VALUE ZERO.
008300 77  WKS-ANIO-Z                    PIC S9(04) COMP VALUE ZERO.
008400 77  WKS-J-SIGLO                   PIC S9(04) COMP VALUE ZERO.
008500 77  WKS-K-ANIO                    PIC S9(04) COMP VALUE ZERO.
008600 77  WKS-H-DIASEM                  PIC S9(04) COMP VALUE ZERO.
008700 01  WKS-TEMP-ZELLER                PIC S9(09) COMP VALUE ZERO.
008800 01  WKS-TEMP-ZELLER-R REDEFINES WKS-TEMP-ZELLER.
008900     02  FILLER                     PIC S9(05) COMP.
009000     02  WKS-RESTO-ZELLER           PIC S9(04) COMP.
009100*
009200 LINKAGE SECTION.
009300 01  LK-PARAMETROS-FECHAS.
009400     02  LK-FUNCION                 PIC X(01).
009500         88  LK-GENERA-CALENDARIO       VALUE 'C'.
009600         88  LK-PROXIMO-REBALANCEO      VALUE 'R'.
009700     02  LK-FECHA-INICIO            PIC X(10).
009800     02  LK-FECHA-FIN               PIC X(10).
009900     02  LK-TIPO-REBAL              PIC X(10).
010000         88  LK-REBAL-MENSUAL           VALUE 'monthly'.
010100         88  LK-REBAL-TRIMESTRAL        VALUE 'quarterly'.
010200         88  LK-REBAL-ANUAL             VALUE 'yearly'.
010300     02  LK-FECHA-ACTUAL            PIC X(10).
010400     02  LK-FECHA-RESULTADO         PIC X(10).
010500     02  LK-CANT-FECHAS             PIC 9(05).
010600     02  LK-CODIGO-ERROR            PIC X(01).
010700         88  LK-SIN-ERROR               VALUE ' '.
010800         88  LK-CON-ERROR               VALUE 'E'.
010900 01  LK-TABLA-CALENDARIO.
011000     02  LK-FECHA-CAL OCCURS 1 TO 9999 TIMES
011100                 DEPENDING ON LK-CANT-FECHAS
011200                 INDEXED BY LK-IC
011300                 PIC X(10).
011400******************************************************************
011500 PROCEDURE DIVISION USING LK-PARAMETROS-FECHAS
011600                           LK-TABLA-CALENDARIO.
011700******************************************************************
011800*               S E C C I O N    P R I N C I P A L
011900******************************************************************
012000 000-MAIN SECTION.
012100     MOVE ' ' TO LK-CODIGO-ERROR
012200     EVALUATE TRUE
012300        WHEN LK-GENERA-CALENDARIO
012400             PERFORM GENERA-CALENDARIO
012500        WHEN LK-PROXIMO-REBALANCEO
012600             PERFORM PROXIMA-FECHA-REBALANCEO
012700        WHEN OTHER
012800             MOVE 'E' TO LK-CODIGO-ERROR
012900     END-EVALUATE
013000     GOBACK.
013100 000-MAIN-E. EXIT.
013200
013300******************************************************************
013400*   G E N E R A   C A L E N D A R I O   (U4-1)                   *
013500*   RECORRE DIA POR DIA DE FECHA-INICIO A FECHA-FIN Y CONSERVA   *
013600*   SOLO LOS DIAS CUYO DIA DE LA SEMANA SEA LUNES A VIERNES.     *
013700*   LA FORMA AAAA-MM-DD PERMITE COMPARAR FECHAS COMO TEXTO.      *
013800******************************************************************
013900 GENERA-CALENDARIO SECTION.
014000     MOVE LK-FECHA-INICIO TO WKS-FECHA-1
014100     MOVE ZERO            TO LK-CANT-FECHAS
014150     MOVE ZERO            TO WKS-CANT-DIAS-EXAMINADOS
014200     PERFORM PROCESA-UN-DIA-CALENDARIO
014300             UNTIL WKS-FECHA-1 > LK-FECHA-FIN
014400                OR LK-CANT-FECHAS = 9999
014450     DISPLAY 'PFDT1C01: DIAS CALENDARIO EXAMINADOS: '
014460             WKS-CANT-DIAS-EXAMINADOS UPON CONSOLE.
014500 GENERA-CALENDARIO-E. EXIT.
014600
014700 PROCESA-UN-DIA-CALENDARIO SECTION.
014750     ADD 1 TO WKS-CANT-DIAS-EXAMINADOS
014800     PERFORM CALCULA-DIA-SEMANA
014900     IF WKS-H-DIASEM NOT = 0 AND WKS-H-DIASEM NOT = 1
015000        ADD 1 TO LK-CANT-FECHAS
015100        MOVE WKS-FECHA-1 TO LK-FECHA-CAL (LK-CANT-FECHAS)
015200     END-IF
015300     PERFORM AVANZA-UN-DIA.
015400 PROCESA-UN-DIA-CALENDARIO-E. EXIT.
015500
015600******************************************************************
015700*   P R O X I M A   F E C H A   D E   R E B A L A N C E O (U4-2) *
015800******************************************************************
015900 PROXIMA-FECHA-REBALANCEO SECTION.
015950*--> PARRAFOS DE APOYO RECORRIDOS CON PERFORM...THRU, AL VIEJO
015960*--> ESTILO DE LAS PANTALLAS JM47ADM; EL GO TO DEL WHEN OTHER
015970*--> SALTA DIRECTO A LA SALIDA SIN TOCAR LK-FECHA-RESULTADO.
016000     MOVE LK-FECHA-ACTUAL TO WKS-FECHA-1
016100     EVALUATE TRUE
016200        WHEN LK-REBAL-MENSUAL
016300             PERFORM PROXIMO-PRIMERO-MES THRU
016310                     PROXIMO-PRIMERO-MES-E
016400        WHEN LK-REBAL-TRIMESTRAL
016500             PERFORM PROXIMO-PRIMERO-TRIMESTRE THRU
016510                     PROXIMO-PRIMERO-TRIMESTRE-E
016600        WHEN LK-REBAL-ANUAL
016700             PERFORM PROXIMO-PRIMERO-ANIO THRU
016710                     PROXIMO-PRIMERO-ANIO-E
016800        WHEN OTHER
016900             MOVE 'E'    TO LK-CODIGO-ERROR
017000             MOVE SPACES TO LK-FECHA-RESULTADO
017050             GO TO PROXIMA-FECHA-REBALANCEO-E
017100     END-EVALUATE
017300     MOVE WKS-FECHA-1 TO LK-FECHA-RESULTADO.
017500 PROXIMA-FECHA-REBALANCEO-E. EXIT.
017600
017700 PROXIMO-PRIMERO-MES.
017800     MOVE 1 TO WKS-F1-DIA
017900     IF WKS-F1-MES < 12
018000        ADD 1 TO WKS-F1-MES
018100     ELSE
018200        MOVE 1 TO WKS-F1-MES
018300        ADD 1 TO WKS-F1-ANIO
018400     END-IF.
018500 PROXIMO-PRIMERO-MES-E. EXIT.
018600
018700 PROXIMO-PRIMERO-TRIMESTRE.
018800     MOVE 1 TO WKS-F1-DIA
018900     EVALUATE TRUE
019000        WHEN WKS-F1-MES < 4
019100             MOVE 4  TO WKS-F1-MES
019200        WHEN WKS-F1-MES < 7
019300             MOVE 7  TO WKS-F1-MES
019400        WHEN WKS-F1-MES < 10
019500             MOVE 10 TO WKS-F1-MES
019600        WHEN OTHER
019700             MOVE 1  TO WKS-F1-MES
019800             ADD  1  TO WKS-F1-ANIO
019900     END-EVALUATE.
020000 PROXIMO-PRIMERO-TRIMESTRE-E. EXIT.
020100
020200 PROXIMO-PRIMERO-ANIO.
020300     MOVE 1 TO WKS-F1-DIA
020400     MOVE 1 TO WKS-F1-MES
020500     ADD  1 TO WKS-F1-ANIO.
020600 PROXIMO-PRIMERO-ANIO-E. EXIT.
020700
020800******************************************************************
020900*   D I A   D E   L A   S E M A N A  -  Z E L L E R              *
021000*   W K S - H - D I A S E M :                                    *
021100*   0=SABADO 1=DOMINGO 2=LUNES 3=MARTES 4=MIERCOLES 5=JUEVES     *
021200*   6=VIERNES.                                                   *
021300******************************************************************
021400 CALCULA-DIA-SEMANA SECTION.
021500     MOVE WKS-F1-MES  TO WKS-MES-Z
021600     MOVE WKS-F1-ANIO TO WKS-ANIO-Z
021700     IF WKS-MES-Z < 3
021800        ADD 12 TO WKS-MES-Z
021900        SUBTRACT 1 FROM WKS-ANIO-Z
022000     END-IF
022100     DIVIDE WKS-ANIO-Z BY 100 GIVING WKS-J-SIGLO
022200                              REMAINDER WKS-K-ANIO
022300     COMPUTE WKS-TEMP-ZELLER =
022400             WKS-F1-DIA
022500           + ((13 * (WKS-MES-Z + 1)) / 5)
022600           + WKS-K-ANIO
022700           + (WKS-K-ANIO / 4)
022800           + (WKS-J-SIGLO / 4)
022900           + (5 * WKS-J-SIGLO)
023000     DIVIDE WKS-TEMP-ZELLER BY 7 GIVING WKS-TEMP-ZELLER
023100                               REMAINDER WKS-RESTO-ZELLER
023200     MOVE WKS-RESTO-ZELLER TO WKS-H-DIASEM.
023300 CALCULA-DIA-SEMANA-E. EXIT.
023400
023500******************************************************************
023600*   A V A N Z A   U N A   F E C H A   U N   D I A   D E          *
023700*   C A L E N D A R I O ,   C O N   A N O   B I S I E S T O .    *
023800******************************************************************
023900 AVANZA-UN-DIA SECTION.
024000     MOVE DIA-FIN-MES (WKS-F1-MES) TO WKS-DIAS-MES-REAL
024100     IF WKS-F1-MES = 2
024200        DIVIDE WKS-F1-ANIO BY   4 GIVING WKS-COCIENTE
024300                                REMAINDER WKS-RESIDUO-4
024400        DIVIDE WKS-F1-ANIO BY 100 GIVING WKS-COCIENTE
024500                                REMAINDER WKS-RESIDUO-100
024600        DIVIDE WKS-F1-ANIO BY 400 GIVING WKS-COCIENTE
024700                                REMAINDER WKS-RESIDUO-400
024800        IF WKS-RESIDUO-4 = 0 AND
024900           (WKS-RESIDUO-100 NOT = 0 OR WKS-RESIDUO-400 = 0)
025000           ADD 1 TO WKS-DIAS-MES-REAL
025100        END-IF
025200     END-IF
025300     IF WKS-F1-DIA < WKS-DIAS-MES-REAL
025400        ADD 1 TO WKS-F1-DIA
025500     ELSE
025600        MOVE 1 TO WKS-F1-DIA
025700        IF WKS-F1-MES < 12
025800           ADD 1 TO WKS-F1-MES
025900        ELSE
026000           MOVE 1 TO WKS-F1-MES
026100           ADD 1 TO WKS-F1-ANIO
026200        END-IF
026300     END-IF.
026400 AVANZA-UN-DIA-E. EXIT.
