000100******************************************************************
000200* FECHA       : 14/03/1989                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EDRD)                *
000400* APLICACION  : CARTERA - BACKTEST DE ESTRATEGIAS (PFBT)         *
000500* PROGRAMA    : PFCL1C01                                         *
000600* TIPO        : SUBPROGRAMA (CALL)                               *
000700* DESCRIPCION : CLASIFICA UN CODIGO DE ACTIVO POR SUS PREFIJOS:  *
000800*             : DEVUELVE EL TIPO SUPUESTO (ETF/INDICE/ACCION) Y  *
000900*             : EL CODIGO CALIFICADO POR BOLSA (PREFIJO DE       *
001000*             : MERCADO + PUNTO + CODIGO).                       *
001100* ARCHIVOS    : NO APLICA (SUBPROGRAMA PURO, SIN E/S)            *
001200* ACCION (ES) : C=CLASIFICAR                                     *
001300* PROGRAMA(S) : CALLED BY PFBT1C01                               *
001400* INSTALADO   : 02/05/1989                                       *
001500* BPM/RATIONAL: 241190                                           *
001600* NOMBRE      : CLASIFICADOR DE CODIGOS DE ACTIVOS               *
001700******************************************************************
001800*                 H I S T O R I A L   D E   C A M B I O S
001900******************************************************************
002000* 14/03/1989 EDRD 241190 VERSION INICIAL DEL SUBPROGRAMA.        *241190  
002100* 22/03/1989 EDRD 241190 SE AGREGA PREFIJO 399 PARA INDICES SZ.  *241190  
002200* 09/08/1990 MCLP 241355 SE AGREGA REGLA DE CODIGO YA CALIFICADO *241355  
002300*             (CONTIENE PUNTO) DEVUELTO SIN CAMBIOS.             *
002400* 17/01/1991 EDRD 241802 CORRECCION ORDEN DE REGLAS: PREFIJO 15  *241802  
002500*             DEBE CLASIFICAR COMO ETF ANTES QUE COMO ACCION.    *
002600* 25/06/1992 JLSP 242215 SE AGREGAN ACCIONES BOLSA BJ (PREFIJO8).*242215  
002700* 11/11/1993 EDRD 242690 LIMPIEZA DE COMENTARIOS Y REVISION.     *242690  
002800* 30/09/1994 MCLP 243011 SE AGREGA TABLA EXACTA DE INDICES SH.   *243011  
002900* 04/04/1995 JLSP 243388 REVISION GENERAL PREVIO A PASE A PROD.  *243388  
003000* 19/12/1998 EDRD 250014 REVISION Y2K - CAMPOS DE FECHA DE ESTE  *250014  
003100*             PROGRAMA NO USAN SIGLO, NO REQUIERE CAMBIO.        *
003200* 14/01/1999 EDRD 250014 CIERRE DE REVISION Y2K SIN HALLAZGOS.   *250014  
003300* 08/07/2003 MCLP 255201 SE AGREGA CLASE CLASE-DIGITO PARA       *255201  
003400*             VALIDAR PREFIJOS NUMERICOS ANTES DE CLASIFICAR.    *
003500* 30/10/2009 JLSP 261144 SE AMPLIA COMENTARIO DE TABLA DE        *261144  
003600*             INDICES POR CLARIDAD DE MANTENIMIENTO.             *
003700* 19/12/2022 PEDR 228866 SE ESTANDARIZA ENCABEZADO AL FORMATO    *228866  
003800*             VIGENTE DEL AREA DE TARJETA/CARTERA.               *
003900* 07/04/2023 EDRD 228866 REVISION DE REGLAS CONTRA EL NUEVO      *228866  
004000*             MANUAL DE BACKTEST DE ESTRATEGIAS.                 *
004100******************************************************************
004200 IDENTIFICATION DIVISION.
004300 PROGRAM-ID.    PFCL1C01.
004400 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
004500 INSTALLATION.  BANCA DE INVERSION - CARTERA.
004600 DATE-WRITTEN.  14/03/1989.
004700 DATE-COMPILED.
004800 SECURITY.      USO INTERNO - AREA DE CARTERA.
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     CLASS CLASE-DIGITO    IS '0' THRU '9'.
005400*
005500 DATA DIVISION.
005600 WORKING-STORAGE SECTION.
005700******************************************************************
005800*               C A M P O S    D E    T R A B A J O              *
005900******************************************************************
006000 01  WKS-CODIGO-TRABAJO            PIC X(20) VALUE SPACES.
006100*--> VISTA DE 1, 2 Y 3 POSICIONES PARA PROBAR PREFIJOS
006200 01  WKS-CODIGO-PREFIJO1 REDEFINES WKS-CODIGO-TRABAJO.
006300     02  WKS-PREFIJO-1              PIC X(01).
006400     02  FILLER                     PIC X(19).
006500 01  WKS-CODIGO-PREFIJO2 REDEFINES WKS-CODIGO-TRABAJO.
006600     02  WKS-PREFIJO-2              PIC X(02).
006700     02  FILLER                     PIC X(18).
006800 01  WKS-CODIGO-PREFIJO3 REDEFINES WKS-CODIGO-TRABAJO.
006900     02  WKS-PREFIJO-3              PIC X(03).
007000     02  FILLER                     PIC X(17).
007100 77  WKS-TIPO-RESULTADO            PIC X(10) VALUE SPACES.
007200 77  WKS-PREFIJO-MERCADO           PIC X(02) VALUE SPACES.
007300 77  WKS-CONTADOR-PUNTOS           PIC S9(04) COMP VALUE ZERO.
007400 77  WKS-I                         PIC S9(04) COMP VALUE ZERO.
007500******************************************************************
007600*        T A B L A   D E   I N D I C E S   C A L I F I C A D O S *
007700******************************************************************
007800 01  TABLA-INDICES-SH.
007900     02  FILLER       PIC X(06) VALUE '000001'.
008000     02  FILLER       PIC X(06) VALUE '000300'.
008100     02  FILLER       PIC X(06) VALUE '000905'.
008200     02  FILLER       PIC X(06) VALUE '000016'.
008300 01  TABLA-INDICES-SH-R REDEFINES TABLA-INDICES-SH.
008400     02  COD-INDICE-SH  PIC X(06) OCCURS 4 TIMES.
008500 01  TABLA-INDICES-SZ.
008600     02  FILLER       PIC X(06) VALUE '399001'.
008700     02  FILLER       PIC X(06) VALUE '399006'.
008800     02  FILLER       PIC X(06) VALUE '399673'.
008900 01  TABLA-INDICES-SZ-R REDEFINES TABLA-INDICES-SZ.
009000     02  COD-INDICE-SZ  PIC X(06) OCCURS 3 TIMES.
009100*
009200 LINKAGE SECTION.
009300 01  LK-CODIGO-ACTIVO               PIC X(20).
009400 01  LK-TIPO-ACTIVO                 PIC X(10).
009500 01  LK-CODIGO-MERCADO              PIC X(23).
009600******************************************************************
009700 PROCEDURE DIVISION USING LK-CODIGO-ACTIVO
009800                           LK-TIPO-ACTIVO
009900                           LK-CODIGO-MERCADO.
010000******************************************************************
010100*               S E C C I O N    P R I N C I P A L
010200******************************************************************
010300 000-MAIN SECTION.
010400     MOVE LK-CODIGO-ACTIVO    TO WKS-CODIGO-TRABAJO
010500     INSPECT WKS-CODIGO-TRABAJO
010600             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
010700                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
010800     PERFORM CLASIFICA-TIPO-ACTIVO
010900     PERFORM CALIFICA-CODIGO-MERCADO
011000     MOVE WKS-TIPO-RESULTADO  TO LK-TIPO-ACTIVO
011100     GOBACK.
011200 000-MAIN-E. EXIT.
011300
011400******************************************************************
011500*     C L A S I F I C A   T I P O   D E   A C T I V O  (U5-1)    *
011600******************************************************************
011700*--> REGLA 1 GANA SOBRE LA REGLA 2: UN CODIGO QUE EMPIEZA CON
011800*--> "15" ES ETF AUNQUE TAMBIEN EMPIECE CON "1".
011900 CLASIFICA-TIPO-ACTIVO SECTION.
012000     IF WKS-PREFIJO-1 = '5'
012100        OR WKS-PREFIJO-2 = '15'
012200        OR WKS-PREFIJO-2 = '56'
012300        OR WKS-PREFIJO-3 = '159'
012400        MOVE 'etf'       TO WKS-TIPO-RESULTADO
012500     ELSE
012600        IF WKS-PREFIJO-3 = '000'
012700           OR WKS-PREFIJO-3 = '001'
012800           OR WKS-PREFIJO-3 = '399'
012900           MOVE 'index'  TO WKS-TIPO-RESULTADO
013000        ELSE
013100           MOVE 'stock'  TO WKS-TIPO-RESULTADO
013200        END-IF
013300     END-IF.
013400 CLASIFICA-TIPO-ACTIVO-E. EXIT.
013500
013600******************************************************************
013700*   C A L I F I C A   C O D I G O   D E   M E R C A D O  (U5-2)  *
013800******************************************************************
013900*--> SI EL CODIGO YA TRAE PUNTO, SE DEVUELVE SIN CAMBIOS.
014000 CALIFICA-CODIGO-MERCADO SECTION.
014100     MOVE ZERO TO WKS-CONTADOR-PUNTOS
014200     INSPECT WKS-CODIGO-TRABAJO
014300             TALLYING WKS-CONTADOR-PUNTOS FOR ALL '.'
014400     IF WKS-CONTADOR-PUNTOS > ZERO
014500        MOVE LK-CODIGO-ACTIVO TO LK-CODIGO-MERCADO
014600     ELSE
014700        EVALUATE TRUE
014800           WHEN WKS-TIPO-RESULTADO = 'index'
014900                PERFORM CALIFICA-INDICE
015000           WHEN WKS-TIPO-RESULTADO = 'etf'
015100                MOVE 'sh' TO WKS-PREFIJO-MERCADO
015200           WHEN OTHER
015300                PERFORM CALIFICA-ACCION
015400        END-EVALUATE
015500        STRING WKS-PREFIJO-MERCADO DELIMITED BY SIZE
015600               '.'               DELIMITED BY SIZE
015700               WKS-CODIGO-TRABAJO DELIMITED BY SIZE
015800               INTO LK-CODIGO-MERCADO
015900     END-IF.
016000 CALIFICA-CODIGO-MERCADO-E. EXIT.
016100
016200*--> BUSQUEDA EXACTA EN LA TABLA DE INDICES SH/SZ; CUALQUIER
016300*--> OTRO CODIGO DE INDICE CALIFICA COMO SH POR DEFECTO.
016400 CALIFICA-INDICE SECTION.
016500     MOVE 'sh' TO WKS-PREFIJO-MERCADO
016600     PERFORM BUSCA-INDICE-SH VARYING WKS-I FROM 1 BY 1
016700             UNTIL WKS-I > 4
016800     PERFORM BUSCA-INDICE-SZ VARYING WKS-I FROM 1 BY 1
016900             UNTIL WKS-I > 3.
017000 CALIFICA-INDICE-E. EXIT.
017100
017200 BUSCA-INDICE-SH SECTION.
017300     IF WKS-CODIGO-TRABAJO(1:6) = COD-INDICE-SH (WKS-I)
017400        MOVE 'sh' TO WKS-PREFIJO-MERCADO
017500     END-IF.
017600 BUSCA-INDICE-SH-E. EXIT.
017700
017800 BUSCA-INDICE-SZ SECTION.
017900     IF WKS-CODIGO-TRABAJO(1:6) = COD-INDICE-SZ (WKS-I)
018000        MOVE 'sz' TO WKS-PREFIJO-MERCADO
018100     END-IF.
018200 BUSCA-INDICE-SZ-E. EXIT.
018300
018400 CALIFICA-ACCION SECTION.
018500     EVALUATE TRUE
018600        WHEN WKS-PREFIJO-1 = '6'
018700             MOVE 'sh' TO WKS-PREFIJO-MERCADO
018800        WHEN WKS-PREFIJO-1 = '0' OR WKS-PREFIJO-1 = '3'
018900             MOVE 'sz' TO WKS-PREFIJO-MERCADO
019000        WHEN WKS-PREFIJO-1 = '8'
019100             MOVE 'bj' TO WKS-PREFIJO-MERCADO
019200        WHEN OTHER
019300             MOVE 'sh' TO WKS-PREFIJO-MERCADO
019400     END-EVALUATE.
019500 CALIFICA-ACCION-E. EXIT.
