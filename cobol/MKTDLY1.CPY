000100******************************************************************
000200*              D E F I N I C I O N   D E   A R C H I V O
000300*              P R E C I O S   D I A R I O S   D E   M E R C A D O
000400******************************************************************
000500* COPY        : MKTDLY1
000600* APLICACION  : CARTERA - BACKTEST DE ESTRATEGIAS (PFBT)
000700* DESCRIPCION : UN REGISTRO POR ACTIVO/FECHA DE NEGOCIACION.
000800*             : ORDENADO POR CODIGO DE ACTIVO Y DENTRO DE CADA
000900*             : ACTIVO POR FECHA ASCENDENTE.
001000* LONGITUD    : 106 BYTES
001100******************************************************************
001200 01  MKT-REGISTRO-DIARIO.
001300     02  MKT-CODIGO-ACTIVO         PIC X(20).
001400     02  MKT-FECHA                 PIC X(10).
001500*--> DESGLOSE DE LA FECHA AAAA-MM-DD PARA PARTIR/COMPARAR
001600     02  MKT-FECHA-R REDEFINES MKT-FECHA.
001700         03  MKT-FECHA-ANO         PIC X(04).
001800         03  FILLER                PIC X(01).
001900         03  MKT-FECHA-MES         PIC X(02).
002000         03  FILLER                PIC X(01).
002100         03  MKT-FECHA-DIA         PIC X(02).
002200     02  MKT-APERTURA              PIC S9(9)V9(4).
002300     02  MKT-MAXIMO                PIC S9(9)V9(4).
002400     02  MKT-MINIMO                PIC S9(9)V9(4).
002500     02  MKT-CIERRE                PIC S9(9)V9(4).
002600     02  MKT-VOLUMEN               PIC S9(15).
002700     02  FILLER                    PIC X(09).
