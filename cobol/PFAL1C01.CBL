000100******************************************************************
000200* FECHA       : 20/05/1989                                       *
000300* PROGRAMADOR : JOSE LUIS SANDOVAL PINEDA (JLSP)                 *
000400* APLICACION  : CARTERA - BACKTEST DE ESTRATEGIAS (PFBT)         *
000500* PROGRAMA    : PFAL1C01                                         *
000600* TIPO        : SUBPROGRAMA (CALL)                               *
000700* DESCRIPCION : VALIDA Y NORMALIZA LA TABLA DE ASIGNACION DE UNA *
000800*             : ESTRATEGIA (PESO DE CADA ACTIVO COMO FRACCION    *
000900*             : DEL CAPITAL).                                   *
001000* ARCHIVOS    : NO APLICA (SUBPROGRAMA PURO, SIN E/S)            *
001100* ACCION (ES) : V=VALIDAR  N=NORMALIZAR                          *
001200* PROGRAMA(S) : CALLED BY PFBT1C01                               *
001300* INSTALADO   : 01/06/1989                                       *
001400* BPM/RATIONAL: 241190                                           *
001500* NOMBRE      : UTILERIAS DE ASIGNACION DE CARTERA               *
001600******************************************************************
001700*                 H I S T O R I A L   D E   C A M B I O S
001800******************************************************************
001900* 20/05/1989 JLSP 241190 VERSION INICIAL DEL SUBPROGRAMA.        *241190  
002000* 11/09/1989 JLSP 241299 SE DEFINE TOLERANCIA DE 0.01 PARA LA    *241299  
002100*             VALIDACION DE LA SUMA DE PESOS.                   *
002200* 04/02/1990 EDRD 241455 SE AGREGA FUNCION DE NORMALIZACION.     *241455  
002300* 17/08/1991 MCLP 241855 CORRECCION: SUMA DE PESOS EN CERO NO SE *241855  
002400*             NORMALIZA, LA TABLA SE DEVUELVE SIN CAMBIOS.       *
002500* 04/04/1995 JLSP 243388 REVISION GENERAL PREVIO A PASE A PROD.  *243388  
002600* 19/12/1998 EDRD 250014 REVISION Y2K - SUBPROGRAMA NO MANEJA    *250014  
002700*             FECHAS, NO REQUIERE CAMBIO.                       *
002800* 14/01/1999 EDRD 250014 CIERRE DE REVISION Y2K SIN HALLAZGOS.   *250014  
002900* 19/12/2022 PEDR 228866 SE ESTANDARIZA ENCABEZADO AL FORMATO    *228866  
003000*             VIGENTE DEL AREA DE TARJETA/CARTERA.               *
003100* 07/04/2023 JLSP 228866 REVISION DE REGLAS CONTRA EL NUEVO      *228866  
003200*             MANUAL DE BACKTEST DE ESTRATEGIAS.                 *
003300******************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.    PFAL1C01.
003600 AUTHOR.        JOSE LUIS SANDOVAL PINEDA.
003700 INSTALLATION.  BANCA DE INVERSION - CARTERA.
003800 DATE-WRITTEN.  20/05/1989.
003900 DATE-COMPILED.
004000 SECURITY.      USO INTERNO - AREA DE CARTERA.
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     CLASS CLASE-DIGITO    IS '0' THRU '9'.
004600*
004700 DATA DIVISION.
004800 WORKING-STORAGE SECTION.
004900******************************************************************
005000*               C A M P O S    D E    T R A B A J O              *
005100******************************************************************
005200 77  WKS-TOLERANCIA                PIC S9(1)V9(6) VALUE 0.010000.
005300 77  WKS-SUMA-PESOS                PIC S9(3)V9(6) VALUE ZERO.
005400 77  WKS-DIFERENCIA                PIC S9(3)V9(6) VALUE ZERO.
005500 77  WKS-I                         PIC S9(04) COMP VALUE ZERO.
005600******************************************************************
005700*      M E N S A J E S   D E   D I A G N O S T I C O             *
005800******************************************************************
005900 01  TABLA-MENSAJES-ASIG.
006000     02  FILLER  PIC X(40) VALUE
006100             'ASIGNACION VALIDA, SUMA DE PESOS = 1.00'.
006200     02  FILLER  PIC X(40) VALUE
006300             'ASIGNACION INVALIDA, REVISAR PESOS     '.
006400 01  TABLA-MENSAJES-ASIG-R REDEFINES TABLA-MENSAJES-ASIG.
006500     02  MENSAJE-ASIG PIC X(40) OCCURS 2 TIMES.
006600 77  WKS-MENSAJE-SALIDA            PIC X(40) VALUE SPACES.
006700*
006800 LINKAGE SECTION.
006900 01  LK-PARAMETROS-ASIGNACION.
007000     02  LK-FUNCION                 PIC X(01).
007100         88  LK-VALIDAR                 VALUE 'V'.
007200         88  LK-NORMALIZAR               VALUE 'N'.
007300     02  LK-CANT-ASIGNACION         PIC 9(02).
007400     02  LK-CANT-ASIGNACION-ED REDEFINES LK-CANT-ASIGNACION
007500                                    PIC ZZ.
007600     02  LK-ASIGNACION-VALIDA       PIC X(01).
007700         88  LK-ES-VALIDA                VALUE 'Y'.
007800         88  LK-NO-ES-VALIDA             VALUE 'N'.
007900 01  LK-TABLA-ASIGNACION.
008000     02  LK-ASIG-ITEM OCCURS 1 TO 10 TIMES
008100                 DEPENDING ON LK-CANT-ASIGNACION
008200                 INDEXED BY LK-I.
008300         03  LK-COD-ACTIVO          PIC X(20).
008400         03  LK-PESO-ACTIVO         PIC S9(1)V9(6).
008500 01  LK-TABLA-ASIGNACION-R REDEFINES LK-TABLA-ASIGNACION.
008600     02  LK-ASIG-CRUDO PIC X(27) OCCURS 1 TO 10 TIMES
008700                 DEPENDING ON LK-CANT-ASIGNACION
008800                 INDEXED BY LK-IR.
008900******************************************************************
009000 PROCEDURE DIVISION USING LK-PARAMETROS-ASIGNACION
009100                           LK-TABLA-ASIGNACION.
009200******************************************************************
009300*               S E C C I O N    P R I N C I P A L
009400******************************************************************
009500 000-MAIN SECTION.
009600     PERFORM SUMA-PESOS-ASIGNACION
009700     EVALUATE TRUE
009800        WHEN LK-VALIDAR
009900             PERFORM VALIDA-ASIGNACION
010000        WHEN LK-NORMALIZAR
010100             PERFORM NORMALIZA-ASIGNACION
010200        WHEN OTHER
010300             MOVE 'N' TO LK-ASIGNACION-VALIDA
010400     END-EVALUATE
010500     GOBACK.
010600 000-MAIN-E. EXIT.
010700
010800******************************************************************
010900*     S U M A   D E   P E S O S   D E   L A   T A B L A          *
011000******************************************************************
011100 SUMA-PESOS-ASIGNACION SECTION.
011200     MOVE ZERO TO WKS-SUMA-PESOS
011300     PERFORM ACUMULA-UN-PESO VARYING LK-I FROM 1 BY 1
011400             UNTIL LK-I > LK-CANT-ASIGNACION.
011500 SUMA-PESOS-ASIGNACION-E. EXIT.
011600
011700 ACUMULA-UN-PESO SECTION.
011800     ADD LK-PESO-ACTIVO (LK-I) TO WKS-SUMA-PESOS.
011900 ACUMULA-UN-PESO-E. EXIT.
012000
012100******************************************************************
012200*   V A L I D A   (U3-1): VALIDA SI |SUMA - 1.0| < 0.01          *
012300******************************************************************
012400 VALIDA-ASIGNACION SECTION.
012500     COMPUTE WKS-DIFERENCIA = WKS-SUMA-PESOS - 1
012600     IF WKS-DIFERENCIA < 0
012700        MULTIPLY -1 BY WKS-DIFERENCIA
012800     END-IF
012900     IF WKS-DIFERENCIA < WKS-TOLERANCIA
013000        MOVE 'Y' TO LK-ASIGNACION-VALIDA
013100        MOVE MENSAJE-ASIG(1) TO WKS-MENSAJE-SALIDA
013200     ELSE
013300        MOVE 'N' TO LK-ASIGNACION-VALIDA
013400        MOVE MENSAJE-ASIG(2) TO WKS-MENSAJE-SALIDA
013500     END-IF.
013600 VALIDA-ASIGNACION-E. EXIT.
013700
013800******************************************************************
013900*   N O R M A L I Z A   (U3-2): PESO = PESO / SUMA DE PESOS.     *
014000*   SI LA SUMA ES CERO LA TABLA SE DEVUELVE SIN CAMBIOS.         *
014100******************************************************************
014200 NORMALIZA-ASIGNACION SECTION.
014300     IF WKS-SUMA-PESOS = ZERO
014400        CONTINUE
014500     ELSE
014600        PERFORM NORMALIZA-UN-PESO VARYING LK-I FROM 1 BY 1
014700                UNTIL LK-I > LK-CANT-ASIGNACION
014800     END-IF.
014900 NORMALIZA-ASIGNACION-E. EXIT.
015000
015100 NORMALIZA-UN-PESO SECTION.
015200     COMPUTE LK-PESO-ACTIVO (LK-I) ROUNDED =
015300             LK-PESO-ACTIVO (LK-I) / WKS-SUMA-PESOS.
015400 NORMALIZA-UN-PESO-E. EXIT.
