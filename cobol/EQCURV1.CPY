000100******************************************************************
000200*              D E F I N I C I O N   D E   A R C H I V O
000300*                  C U R V A   D E   P A T R I M O N I O
000400******************************************************************
000500* COPY        : EQCURV1
000600* APLICACION  : CARTERA - BACKTEST DE ESTRATEGIAS (PFBT)
000700* DESCRIPCION : UN REGISTRO POR DIA DE NEGOCIACION DE LA CORRIDA.
000800*             : VALOR DE MERCADO DE LA CARTERA Y SU BAJA (DRAW-
000900*             : DOWN) RESPECTO AL MAXIMO ACUMULADO A ESA FECHA.
001000* LONGITUD    : 042 BYTES
001100******************************************************************
001200 01  EQ-REGISTRO-CURVA.
001300     02  EQ-FECHA                  PIC X(10).
001400     02  EQ-VALOR-CARTERA          PIC S9(13)V9(2).
001500     02  EQ-BAJA-DIARIA            PIC S9(1)V9(6).
001600     02  FILLER                    PIC X(10).
