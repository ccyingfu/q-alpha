000100******************************************************************
000200*              D E F I N I C I O N   D E   A R C H I V O
000300*                    M A E S T R O   D E   A C T I V O S
000400******************************************************************
000500* COPY        : ALMAST1
000600* APLICACION  : CARTERA - BACKTEST DE ESTRATEGIAS (PFBT)
000700* DESCRIPCION : UN REGISTRO POR ACTIVO NEGOCIABLE (ACCION, ETF,
000800*             : INDICE, BONO, FONDO O COMMODITY). ORDENADO POR
000900*             : CODIGO DE ACTIVO EN EL ARCHIVO FISICO.
001000* LONGITUD    : 080 BYTES
001100******************************************************************
001200 01  ALM-REGISTRO-MAESTRO.
001300     02  ALM-CODIGO-ACTIVO         PIC X(20).
001400     02  ALM-NOMBRE-ACTIVO         PIC X(40).
001500     02  ALM-TIPO-ACTIVO           PIC X(10).
001600         88  ALM-ES-INDICE             VALUE 'index'.
001700         88  ALM-ES-ETF                VALUE 'etf'.
001800         88  ALM-ES-ACCION             VALUE 'stock'.
001900         88  ALM-ES-BONO               VALUE 'bond'.
002000         88  ALM-ES-FONDO              VALUE 'fund'.
002100         88  ALM-ES-COMMODITY          VALUE 'commodity'.
002200     02  FILLER                    PIC X(10).
