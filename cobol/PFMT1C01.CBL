000100******************************************************************
000200* FECHA       : 02/05/1989                                       *
000300* PROGRAMADOR : MARIA CONCEPCION LOPEZ PORTILLO (MCLP)           *
000400* APLICACION  : CARTERA - BACKTEST DE ESTRATEGIAS (PFBT)         *
000500* PROGRAMA    : PFMT1C01                                         *
000600* TIPO        : SUBPROGRAMA (CALL)                               *
000700* DESCRIPCION : CALCULA LAS METRICAS DE DESEMPENO DE UNA CURVA   *
000800*             : DE PATRIMONIO: RETORNO TOTAL, RETORNO ANUALIZADO *
000900*             : (CAGR), BAJA MAXIMA Y SU CURVA, VOLATILIDAD      *
001000*             : ANUALIZADA Y LAS RAZONES SHARPE, SORTINO Y       *
001100*             : CALMAR.                                         *
001200* ARCHIVOS    : NO APLICA (SUBPROGRAMA PURO, SIN E/S)            *
001300* ACCION (ES) : C=CALCULAR                                       *
001400* PROGRAMA(S) : CALLED BY PFBT1C01                               *
001500* INSTALADO   : 15/05/1989                                       *
001600* BPM/RATIONAL: 241190                                           *
001700* NOMBRE      : CALCULADOR DE METRICAS DE BACKTEST               *
001800******************************************************************
001900*                 H I S T O R I A L   D E   C A M B I O S
002000******************************************************************
002100* 02/05/1989 MCLP 241190 VERSION INICIAL DEL SUBPROGRAMA.        *241190  
002200* 19/07/1989 MCLP 241244 SE AGREGA CALCULO DE BAJA MAXIMA Y SU   *241244  
002300*             CURVA DIARIA.                                     *
002400* 30/11/1989 EDRD 241390 SE AGREGA VOLATILIDAD ANUALIZADA Y      *241390  
002500*             RAZON DE SHARPE CONTRA TASA LIBRE DE RIESGO.       *
002600* 14/02/1990 MCLP 241512 SE AGREGA RAZON SORTINO (SOLO BAJAS).   *241512  
002700* 03/09/1990 JLSP 241688 SE AGREGA RAZON CALMAR.                 *241688  
002800* 21/01/1991 MCLP 241802 RUTINAS PROPIAS DE LN/EXP/RAIZ POR      *241802  
002900*             SERIE, NO SE USAN FUNCIONES INTRINSECAS.           *
003000* 08/06/1992 EDRD 242215 CORRECCION: DIVISOR N-1 EN DESVIACION   *242215  
003100*             ESTANDAR MUESTRAL (ANTES SE USABA N).              *
003200* 25/03/1994 MCLP 242911 SE AGREGA BANDERA DE VALIDEZ POR RAZON  *242911  
003300*             (SHARPE/SORTINO/CALMAR PUEDEN QUEDAR AUSENTES).    *
003400* 04/04/1995 JLSP 243388 REVISION GENERAL PREVIO A PASE A PROD.  *243388  
003500* 19/12/1998 EDRD 250014 REVISION Y2K - FECHAS DE ENTRADA SON    *250014  
003600*             AAAA-MM-DD CON SIGLO COMPLETO, NO REQUIERE CAMBIO. *
003700* 14/01/1999 EDRD 250014 CIERRE DE REVISION Y2K SIN HALLAZGOS.   *250014  
003800* 11/05/2004 MCLP 255980 SE AMPLIA TABLA DE VALORES A 9999 DIAS  *255980  
003900*             DE NEGOCIACION POR CORRIDA.                       *
004000* 19/12/2022 PEDR 228866 SE ESTANDARIZA ENCABEZADO AL FORMATO    *228866  
004100*             VIGENTE DEL AREA DE TARJETA/CARTERA.               *
004200* 07/04/2023 MCLP 228866 REVISION DE FORMULAS CONTRA EL NUEVO    *228866  
004300*             MANUAL DE BACKTEST DE ESTRATEGIAS.                 *
004310* 11/02/2026 PEDR 261004 CORRECCION: CON MENOS DE DOS PUNTOS DE   *261004 
004320*             PATRIMONIO QUEDABAN LAS BANDERAS DE VALIDEZ DE       *      
004330*             SHARPE/SORTINO/CALMAR DE LA CORRIDA ANTERIOR, YA QUE  *     
004340*             EL AREA SE REUTILIZA ENTRE CORRIDAS. SE FUERZA 'N'   *      
004350*             EN LAS TRES ANTES DE REPORTAR.                       *      
004360* 18/02/2026 MCLP 261022 CORRECCION: LA VARIANZA MUESTRAL DE LOS *261022  
004370*             RETORNOS DIVIDIA LA MEDIA ENTRE WKS-N (PUNTOS DE    *       
004380*             PATRIMONIO) Y LA VARIANZA ENTRE WKS-N-1; DEBE SER   *       
004390*             WKS-N-1 Y WKS-N-2, EL TAMANO REAL DE LA SERIE DE    *       
004391*             RETORNOS (WKS-N-1 PUNTOS). AFECTABA SHARPE TAMBIEN. *       
004400******************************************************************
004500 IDENTIFICATION DIVISION.
004600 PROGRAM-ID.    PFMT1C01.
004700 AUTHOR.        MARIA CONCEPCION LOPEZ PORTILLO.
004800 INSTALLATION.  BANCA DE INVERSION - CARTERA.
004900 DATE-WRITTEN.  02/05/1989.
005000 DATE-COMPILED.
005100 SECURITY.      USO INTERNO - AREA DE CARTERA.
005200******************************************************************
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     CLASS CLASE-DIGITO    IS '0' THRU '9'.
005700*
005800 DATA DIVISION.
005900 WORKING-STORAGE SECTION.
006000******************************************************************
006100*               C O N S T A N T E S   D E L   M O D E L O        *
006200******************************************************************
006300 77  WKS-TASA-LIBRE-RIESGO         PIC S9(1)V9(6) VALUE 0.030000.
006400 77  WKS-DIAS-NEGOCIACION-ANIO     PIC S9(05) COMP VALUE 252.
006500 77  WKS-EPSILON                  PIC S9(1)V9(9) COMP-3
006600                                                VALUE 0.000000001.
006700******************************************************************
006800*               C A M P O S    D E    T R A B A J O              *
006900******************************************************************
007000 77  WKS-N                         PIC S9(05) COMP VALUE ZERO.
007100 77  WKS-I                         PIC S9(05) COMP VALUE ZERO.
007200 77  WKS-DIAS                      PIC S9(09) COMP VALUE ZERO.
007300 77  WKS-SUMA-RETORNOS             PIC S9(7)V9(9) COMP-3
007400                                                    VALUE ZERO.
007500 77  WKS-SUMA-RETORNOS-2           PIC S9(7)V9(9) COMP-3
007600                                                    VALUE ZERO.
007700 77  WKS-SUMA-BAJAS                PIC S9(7)V9(9) COMP-3
007800                                                    VALUE ZERO.
007900 77  WKS-SUMA-BAJAS-2              PIC S9(7)V9(9) COMP-3
008000                                                    VALUE ZERO.
008100 77  WKS-CANT-BAJAS                PIC S9(05) COMP VALUE ZERO.
008200 77  WKS-RETORNO-DIA               PIC S9(3)V9(9) COMP-3
008300                                                    VALUE ZERO.
008400 77  WKS-MAXIMO-ACUMULADO          PIC S9(13)V9(2) VALUE ZERO.
008500 77  WKS-BAJA-DIA                  PIC S9(3)V9(9) COMP-3
008600                                                    VALUE ZERO.
008700 77  WKS-VARIANZA                  PIC S9(7)V9(9) COMP-3
008800                                                    VALUE ZERO.
008900 77  WKS-ANOS                      PIC S9(5)V9(9) COMP-3
009000                                                    VALUE ZERO.
009100 77  WKS-RETORNO-TOTAL             PIC S9(5)V9(6) VALUE ZERO.
009200 77  WKS-RETORNO-ANUAL             PIC S9(5)V9(6) VALUE ZERO.
009300 77  WKS-BAJA-MAXIMA                PIC S9(1)V9(6) VALUE ZERO.
009400 77  WKS-VOLATILIDAD               PIC S9(5)V9(6) VALUE ZERO.
009500 77  WKS-SHARPE                    PIC S9(5)V9(6) VALUE ZERO.
009600 77  WKS-SORTINO                   PIC S9(5)V9(6) VALUE ZERO.
009700 77  WKS-CALMAR                    PIC S9(5)V9(6) VALUE ZERO.
009800******************************************************************
009900*           T A B L A   D I A S   P O R   M E S   (365)         *
010000******************************************************************
010100 01  TABLA-FIN-MES.
010200     02  FILLER       PIC X(24) VALUE '312831303130313130313031'.
010300 01  TABLA-FIN-MES-R REDEFINES TABLA-FIN-MES.
010400     02  DIA-FIN-MES  PIC 99 OCCURS 12 TIMES.
010500******************************************************************
010600*            V I S T A S   D E   F E C H A S   A A A A - M M - D D
010700******************************************************************
010800 01  WKS-FECHA-1                   PIC X(10) VALUE SPACES.
010900 01  WKS-FECHA-1-R REDEFINES WKS-FECHA-1.
011000     02  WKS-F1-ANIO                PIC 9(04).
011100     02  FILLER                     PIC X(01).
011200     02  WKS-F1-MES                 PIC 9(02).
011300     02  FILLER                     PIC X(01).
011400     02  WKS-F1-DIA                 PIC 9(02).
011500 01  WKS-FECHA-2                   PIC X(10) VALUE SPACES.
011600 01  WKS-FECHA-2-R REDEFINES WKS-FECHA-2.
011700     02  WKS-F2-ANIO                PIC 9(04).
011800     02  FILLER                     PIC X(01).
011900     02  WKS-F2-MES                 PIC 9(02).
012000     02  FILLER                     PIC X(01).
012100     02  WKS-F2-DIA                 PIC 9(02).
012200 77  WKS-DIAS-MES-REAL              PIC 9(02) VALUE ZERO.
012300 77  WKS-RESIDUO-4                  PIC 9(02) COMP VALUE ZERO.
012400 77  WKS-RESIDUO-100                PIC 9(02) COMP VALUE ZERO.
012500 77  WKS-RESIDUO-400                PIC 9(03) COMP VALUE ZERO.
012600 77  WKS-COCIENTE                   PIC 9(04) COMP VALUE ZERO.
012700 77  WKS-RAIZ-T                     PIC S9(2)V9(9) COMP-3
012800                                              VALUE 15.874507866.
012900 77  WKS-BAJA-MAXIMA-ABS            PIC S9(1)V9(6) VALUE ZERO.
013000******************************************************************
013100*        C A M P O S   D E   L A S   S E R I E S   L N / E X P  *
013200******************************************************************
013300 77  WKS-LN-X                      PIC S9(4)V9(9) COMP-3 VALUE 0.
013400 77  WKS-LN-W                      PIC S9(2)V9(9) COMP-3 VALUE 0.
013500 77  WKS-LN-WW                     PIC S9(2)V9(9) COMP-3 VALUE 0.
013600 77  WKS-LN-TERM                   PIC S9(4)V9(9) COMP-3 VALUE 0.
013700 77  WKS-LN-TERM-ABS               PIC S9(4)V9(9) COMP-3 VALUE 0.
013800 77  WKS-LN-SUMA                   PIC S9(4)V9(9) COMP-3 VALUE 0.
013900 77  WKS-LN-N                      PIC S9(05) COMP VALUE ZERO.
014000 77  WKS-LN-RESULTADO              PIC S9(4)V9(9) COMP-3 VALUE 0.
014100 77  WKS-EXP-Y                     PIC S9(4)V9(9) COMP-3 VALUE 0.
014200 77  WKS-EXP-TERM                  PIC S9(4)V9(9) COMP-3 VALUE 0.
014300 77  WKS-EXP-TERM-ABS              PIC S9(4)V9(9) COMP-3 VALUE 0.
014400 77  WKS-EXP-SUMA                  PIC S9(4)V9(9) COMP-3 VALUE 0.
014500 77  WKS-EXP-N                     PIC S9(05) COMP VALUE ZERO.
014600 77  WKS-EXP-RESULTADO             PIC S9(4)V9(9) COMP-3 VALUE 0.
014700 77  WKS-RAIZ-S                    PIC S9(7)V9(9) COMP-3 VALUE 0.
014800 77  WKS-RAIZ-X                    PIC S9(7)V9(9) COMP-3 VALUE 0.
014900 77  WKS-RAIZ-DIF                  PIC S9(7)V9(9) COMP-3 VALUE 0.
015000 77  WKS-RAIZ-RESULTADO            PIC S9(7)V9(9) COMP-3 VALUE 0.
015100*
015200 LINKAGE SECTION.
015300 01  LK-PARAMETROS-METRICAS.
015400     02  LK-CANT-PUNTOS             PIC S9(05) COMP.
015500     02  LK-FECHA-INICIO            PIC X(10).
015600     02  LK-FECHA-FIN               PIC X(10).
015700     02  LK-RETORNO-TOTAL           PIC S9(5)V9(6).
015800     02  LK-RETORNO-ANUAL           PIC S9(5)V9(6).
015900     02  LK-BAJA-MAXIMA              PIC S9(1)V9(6).
016000     02  LK-VOLATILIDAD             PIC S9(5)V9(6).
016100     02  LK-SHARPE                  PIC S9(5)V9(6).
016200     02  LK-SHARPE-VALIDO           PIC X(01).
016300     02  LK-SORTINO                 PIC S9(5)V9(6).
016400     02  LK-SORTINO-VALIDO          PIC X(01).
016500     02  LK-CALMAR                  PIC S9(5)V9(6).
016600     02  LK-CALMAR-VALIDO           PIC X(01).
016700 01  LK-TABLA-VALORES.
016800     02  LK-VALOR-DIA OCCURS 1 TO 9999 TIMES
016900                 DEPENDING ON LK-CANT-PUNTOS
017000                 INDEXED BY LK-IX
017100                 PIC S9(13)V9(2).
017200 01  LK-TABLA-BAJAS.
017300     02  LK-BAJA-DIA  OCCURS 1 TO 9999 TIMES
017400                 DEPENDING ON LK-CANT-PUNTOS
017500                 INDEXED BY LK-IY
017600                 PIC S9(1)V9(6).
017700******************************************************************
017800 PROCEDURE DIVISION USING LK-PARAMETROS-METRICAS
017900                           LK-TABLA-VALORES
018000                           LK-TABLA-BAJAS.
018100******************************************************************
018200*               S E C C I O N    P R I N C I P A L
018300******************************************************************
018400 000-MAIN SECTION.
018500     MOVE LK-CANT-PUNTOS TO WKS-N
018600     MOVE ZERO TO WKS-RETORNO-TOTAL WKS-RETORNO-ANUAL
018700                  WKS-BAJA-MAXIMA   WKS-VOLATILIDAD
018800                  WKS-SHARPE        WKS-SORTINO WKS-CALMAR
018900     IF WKS-N < 2
018950        MOVE 'N' TO LK-SHARPE-VALIDO LK-SORTINO-VALIDO
018960                    LK-CALMAR-VALIDO
019000        PERFORM REPORTA-RESULTADOS
019100        GOBACK
019200     END-IF
019300
019400     PERFORM 100-ACUMULA-RETORNOS
019500     PERFORM 200-CALCULA-RETORNO-TOTAL
019600     PERFORM 300-CALCULA-DIAS-CALENDARIO
019700     PERFORM 400-CALCULA-RETORNO-ANUAL
019800     PERFORM 500-CALCULA-BAJA-MAXIMA
019900     PERFORM 600-CALCULA-VOLATILIDAD
020000     PERFORM 700-CALCULA-SHARPE
020100     PERFORM 800-CALCULA-SORTINO
020200     PERFORM 900-CALCULA-CALMAR
020300     PERFORM REPORTA-RESULTADOS
020400     GOBACK.
020500 000-MAIN-E. EXIT.
020600
020700 REPORTA-RESULTADOS SECTION.
020800     MOVE WKS-RETORNO-TOTAL TO LK-RETORNO-TOTAL
020900     MOVE WKS-RETORNO-ANUAL TO LK-RETORNO-ANUAL
021000     MOVE WKS-BAJA-MAXIMA   TO LK-BAJA-MAXIMA
021100     MOVE WKS-VOLATILIDAD   TO LK-VOLATILIDAD
021200     MOVE WKS-SHARPE        TO LK-SHARPE
021300     MOVE WKS-SORTINO       TO LK-SORTINO
021400     MOVE WKS-CALMAR        TO LK-CALMAR.
021500 REPORTA-RESULTADOS-E. EXIT.
021600
021700******************************************************************
021800* 100 --> RECORRE LA SERIE DIARIA UNA SOLA VEZ: ACUMULA SUMAS DE *
021900*         RETORNOS Y DE RETORNOS NEGATIVOS (BAJAS) PARA LA       *
022000*         DESVIACION ESTANDAR MUESTRAL (DIVISOR N-1).           *
022100******************************************************************
022200 100-ACUMULA-RETORNOS SECTION.
022300     MOVE ZERO TO WKS-SUMA-RETORNOS WKS-SUMA-RETORNOS-2
022400                  WKS-SUMA-BAJAS    WKS-SUMA-BAJAS-2
022500                  WKS-CANT-BAJAS
022600     PERFORM 110-ACUMULA-UN-RETORNO VARYING WKS-I FROM 2 BY 1
022700             UNTIL WKS-I > WKS-N.
022800 100-ACUMULA-RETORNOS-E. EXIT.
022900
023000 110-ACUMULA-UN-RETORNO SECTION.
023100     COMPUTE WKS-RETORNO-DIA =
023200             (LK-VALOR-DIA(WKS-I) / LK-VALOR-DIA(WKS-I - 1)) - 1
023300     ADD WKS-RETORNO-DIA             TO WKS-SUMA-RETORNOS
023400     COMPUTE WKS-SUMA-RETORNOS-2 =
023500             WKS-SUMA-RETORNOS-2 +
023600             (WKS-RETORNO-DIA * WKS-RETORNO-DIA)
023700     IF WKS-RETORNO-DIA < 0
023800        ADD 1                        TO WKS-CANT-BAJAS
023900        ADD WKS-RETORNO-DIA          TO WKS-SUMA-BAJAS
024000        COMPUTE WKS-SUMA-BAJAS-2 =
024100                WKS-SUMA-BAJAS-2 +
024200                (WKS-RETORNO-DIA * WKS-RETORNO-DIA)
024300     END-IF.
024400 110-ACUMULA-UN-RETORNO-E. EXIT.
024500
024600******************************************************************
024700* 200 --> RETORNO TOTAL = V(N) / V(1) - 1.                       *
024800******************************************************************
024900 200-CALCULA-RETORNO-TOTAL SECTION.
025000     COMPUTE WKS-RETORNO-TOTAL ROUNDED =
025100             (LK-VALOR-DIA(WKS-N) / LK-VALOR-DIA(1)) - 1.
025200 200-CALCULA-RETORNO-TOTAL-E. EXIT.
025300
025400******************************************************************
025500* 300 --> DIAS DE CALENDARIO ENTRE FECHA INICIO Y FECHA FIN,     *
025600*         AVANZANDO DIA POR DIA (SIN FUNCIONES INTRINSECAS).    *
025700******************************************************************
025800 300-CALCULA-DIAS-CALENDARIO SECTION.
025900     MOVE LK-FECHA-INICIO TO WKS-FECHA-1
026000     MOVE LK-FECHA-FIN    TO WKS-FECHA-2
026100     MOVE ZERO            TO WKS-DIAS
026200     PERFORM 310-AVANZA-UN-DIA
026300             UNTIL WKS-FECHA-1 = WKS-FECHA-2
026400                OR WKS-F1-ANIO > WKS-F2-ANIO.
026500 300-CALCULA-DIAS-CALENDARIO-E. EXIT.
026600
026700 310-AVANZA-UN-DIA SECTION.
026800     MOVE DIA-FIN-MES (WKS-F1-MES) TO WKS-DIAS-MES-REAL
026900     IF WKS-F1-MES = 2
027000        DIVIDE WKS-F1-ANIO BY   4 GIVING WKS-COCIENTE
027100                                REMAINDER WKS-RESIDUO-4
027200        DIVIDE WKS-F1-ANIO BY 100 GIVING WKS-COCIENTE
027300                                REMAINDER WKS-RESIDUO-100
027400        DIVIDE WKS-F1-ANIO BY 400 GIVING WKS-COCIENTE
027500                                REMAINDER WKS-RESIDUO-400
027600        IF WKS-RESIDUO-4 = 0 AND
027700           (WKS-RESIDUO-100 NOT = 0 OR WKS-RESIDUO-400 = 0)
027800           ADD 1 TO WKS-DIAS-MES-REAL
027900        END-IF
028000     END-IF
028100     IF WKS-F1-DIA < WKS-DIAS-MES-REAL
028200        ADD 1 TO WKS-F1-DIA
028300     ELSE
028400        MOVE 1 TO WKS-F1-DIA
028500        IF WKS-F1-MES < 12
028600           ADD 1 TO WKS-F1-MES
028700        ELSE
028800           MOVE 1 TO WKS-F1-MES
028900           ADD 1 TO WKS-F1-ANIO
029000        END-IF
029100     END-IF
029200     ADD 1 TO WKS-DIAS.
029300 310-AVANZA-UN-DIA-E. EXIT.
029400
029500******************************************************************
029600* 400 --> CAGR = (1 + RETORNO TOTAL) ELEVADO A (1 / ANOS) - 1,   *
029700*         VIA EXP(LN(X)/ANOS). ANOS = DIAS / 365.25.             *
029800******************************************************************
029900 400-CALCULA-RETORNO-ANUAL SECTION.
030000     IF WKS-DIAS > 0
030100        COMPUTE WKS-ANOS = WKS-DIAS / 365.25
030200        COMPUTE WKS-LN-X = 1 + WKS-RETORNO-TOTAL
030300        PERFORM CALCULA-LN
030400        COMPUTE WKS-EXP-Y = WKS-LN-RESULTADO / WKS-ANOS
030500        PERFORM CALCULA-EXP
030600        COMPUTE WKS-RETORNO-ANUAL ROUNDED =
030700                WKS-EXP-RESULTADO - 1
030800     ELSE
030900        MOVE ZERO TO WKS-RETORNO-ANUAL
031000     END-IF.
031100 400-CALCULA-RETORNO-ANUAL-E. EXIT.
031200
031300******************************************************************
031400* 500 --> MAXIMO ACUMULADO M(I) Y BAJA DD(I) = (V(I)-M(I))/M(I). *
031500*         LA BAJA MAXIMA ES EL MINIMO DE LA SERIE DD(I).        *
031600******************************************************************
031700 500-CALCULA-BAJA-MAXIMA SECTION.
031800     MOVE LK-VALOR-DIA(1)  TO WKS-MAXIMO-ACUMULADO
031900     MOVE ZERO             TO LK-BAJA-DIA(1)
032000     MOVE ZERO             TO WKS-BAJA-MAXIMA
032100     PERFORM 510-CALCULA-UNA-BAJA VARYING WKS-I FROM 2 BY 1
032200             UNTIL WKS-I > WKS-N.
032300 500-CALCULA-BAJA-MAXIMA-E. EXIT.
032400
032500 510-CALCULA-UNA-BAJA SECTION.
032600     IF LK-VALOR-DIA(WKS-I) > WKS-MAXIMO-ACUMULADO
032700        MOVE LK-VALOR-DIA(WKS-I) TO WKS-MAXIMO-ACUMULADO
032800     END-IF
032900     COMPUTE WKS-BAJA-DIA ROUNDED =
033000             (LK-VALOR-DIA(WKS-I) - WKS-MAXIMO-ACUMULADO)
033100              / WKS-MAXIMO-ACUMULADO
033200     MOVE WKS-BAJA-DIA TO LK-BAJA-DIA (WKS-I)
033300     IF WKS-BAJA-DIA < WKS-BAJA-MAXIMA
033400        MOVE WKS-BAJA-DIA TO WKS-BAJA-MAXIMA
033500     END-IF.
033600 510-CALCULA-UNA-BAJA-E. EXIT.
033700
033800******************************************************************
033900* 600 --> VOLATILIDAD = DESV. ESTANDAR MUESTRAL (N-1) DE LOS     *
034000*         RETORNOS DIARIOS, ANUALIZADA POR RAIZ(T).             *
034100******************************************************************
034200 600-CALCULA-VOLATILIDAD SECTION.
034210*--> LA SERIE DE RETORNOS TIENE WKS-N - 1 PUNTOS (100-ACUMULA-
034220*--> RETORNOS VARIA DE 2 A WKS-N); LA MEDIA DIVIDE ENTRE ESE
034230*--> TAMANO Y LA VARIANZA MUESTRAL ENTRE ESE TAMANO MENOS 1,
034240*--> IGUAL QUE 800-CALCULA-SORTINO CONTRA WKS-CANT-BAJAS.
034250     IF WKS-N < 3
034260        MOVE ZERO TO WKS-VOLATILIDAD
034270     ELSE
034300        COMPUTE WKS-VARIANZA =
034400             (WKS-SUMA-RETORNOS-2 -
034500             ((WKS-SUMA-RETORNOS * WKS-SUMA-RETORNOS)
034510              / (WKS-N - 1)))
034600              / (WKS-N - 2)
034700        IF WKS-VARIANZA NOT > ZERO
034800           MOVE ZERO TO WKS-VOLATILIDAD
034900        ELSE
035000           MOVE WKS-VARIANZA TO WKS-RAIZ-S
035100           PERFORM CALCULA-RAIZ
035200           COMPUTE WKS-VOLATILIDAD ROUNDED =
035300                   WKS-RAIZ-RESULTADO * WKS-RAIZ-T
035400        END-IF
035450     END-IF.
035500 600-CALCULA-VOLATILIDAD-E. EXIT.
035600
035700******************************************************************
035800* 700 --> SHARPE = (CAGR - TASA LIBRE) / VOLATILIDAD.            *
035900*         AUSENTE SI LA SERIE DE RETORNOS ESTA VACIA O SI LA     *
036000*         VOLATILIDAD ES CERO.                                  *
036100******************************************************************
036200 700-CALCULA-SHARPE SECTION.
036300     IF WKS-N < 2 OR WKS-VOLATILIDAD = ZERO
036400        MOVE ZERO TO WKS-SHARPE
036500        MOVE 'N'  TO LK-SHARPE-VALIDO
036600     ELSE
036700        COMPUTE WKS-SHARPE ROUNDED =
036800                (WKS-RETORNO-ANUAL - WKS-TASA-LIBRE-RIESGO)
036900                 / WKS-VOLATILIDAD
037000        MOVE 'Y'  TO LK-SHARPE-VALIDO
037100     END-IF.
037200 700-CALCULA-SHARPE-E. EXIT.
037300
037400******************************************************************
037500* 800 --> SORTINO = (CAGR - TASA LIBRE) / VOLATILIDAD A LA BAJA. *
037600*         AUSENTE SI NO HAY RETORNOS NEGATIVOS O SI SU DESV.     *
037700*         ESTANDAR MUESTRAL ES CERO O INDEFINIDA (UNA SOLA BAJA).*
037800******************************************************************
037900 800-CALCULA-SORTINO SECTION.
038000     IF WKS-CANT-BAJAS < 2
038100        MOVE ZERO TO WKS-SORTINO
038200        MOVE 'N'  TO LK-SORTINO-VALIDO
038300     ELSE
038400        COMPUTE WKS-VARIANZA =
038500                (WKS-SUMA-BAJAS-2 -
038600                ((WKS-SUMA-BAJAS * WKS-SUMA-BAJAS)
038700                 / WKS-CANT-BAJAS))
038800                 / (WKS-CANT-BAJAS - 1)
038900        IF WKS-VARIANZA NOT > ZERO
039000           MOVE ZERO TO WKS-SORTINO
039100           MOVE 'N'  TO LK-SORTINO-VALIDO
039200        ELSE
039300           MOVE WKS-VARIANZA TO WKS-RAIZ-S
039400           PERFORM CALCULA-RAIZ
039500           COMPUTE WKS-SORTINO ROUNDED =
039600                   (WKS-RETORNO-ANUAL - WKS-TASA-LIBRE-RIESGO)
039700                    / (WKS-RAIZ-RESULTADO * WKS-RAIZ-T)
039800           MOVE 'Y'  TO LK-SORTINO-VALIDO
039900        END-IF
040000     END-IF.
040100 800-CALCULA-SORTINO-E. EXIT.
040200
040300******************************************************************
040400* 900 --> CALMAR = CAGR / |BAJA MAXIMA|. AUSENTE SI LA BAJA      *
040500*         MAXIMA ES CERO.                                       *
040600******************************************************************
040700 900-CALCULA-CALMAR SECTION.
040800     IF WKS-BAJA-MAXIMA = ZERO
040900        MOVE ZERO TO WKS-CALMAR
041000        MOVE 'N'  TO LK-CALMAR-VALIDO
041100     ELSE
041200        MOVE WKS-BAJA-MAXIMA TO WKS-BAJA-MAXIMA-ABS
041300        IF WKS-BAJA-MAXIMA-ABS < 0
041400           MULTIPLY -1 BY WKS-BAJA-MAXIMA-ABS
041500        END-IF
041600        COMPUTE WKS-CALMAR ROUNDED =
041700                WKS-RETORNO-ANUAL / WKS-BAJA-MAXIMA-ABS
041800        MOVE 'Y'  TO LK-CALMAR-VALIDO
041900     END-IF.
042000 900-CALCULA-CALMAR-E. EXIT.
042100
042200******************************************************************
042300*     L O G A R I T M O   N A T U R A L   P O R   S E R I E      *
042400*     LN(X) = 2 * ( W + W**3/3 + W**5/5 + ... )  W=(X-1)/(X+1)   *
042500******************************************************************
042600 CALCULA-LN SECTION.
042700     COMPUTE WKS-LN-W  = (WKS-LN-X - 1) / (WKS-LN-X + 1)
042800     COMPUTE WKS-LN-WW = WKS-LN-W * WKS-LN-W
042900     MOVE WKS-LN-W     TO WKS-LN-TERM WKS-LN-SUMA
043000     MOVE WKS-LN-W     TO WKS-LN-TERM-ABS
043100     IF WKS-LN-TERM-ABS < 0
043200        MULTIPLY -1 BY WKS-LN-TERM-ABS
043300     END-IF
043400     MOVE 1 TO WKS-LN-N
043500     PERFORM CALCULA-LN-ITERA
043600             UNTIL WKS-LN-TERM-ABS < WKS-EPSILON
043700                OR WKS-LN-N > 60
043800     COMPUTE WKS-LN-RESULTADO = 2 * WKS-LN-SUMA.
043900 CALCULA-LN-E. EXIT.
044000
044100 CALCULA-LN-ITERA SECTION.
044200     ADD 2 TO WKS-LN-N
044300     COMPUTE WKS-LN-TERM = WKS-LN-TERM * WKS-LN-WW
044400     COMPUTE WKS-LN-SUMA = WKS-LN-SUMA + (WKS-LN-TERM / WKS-LN-N)
044500     MOVE WKS-LN-TERM TO WKS-LN-TERM-ABS
044600     IF WKS-LN-TERM-ABS < 0
044700        MULTIPLY -1 BY WKS-LN-TERM-ABS
044800     END-IF.
044900 CALCULA-LN-ITERA-E. EXIT.
045000
045100******************************************************************
045200*     E X P O N E N C I A L   P O R   S E R I E   D E   T A Y L O
045300*     EXP(Y) = 1+Y+Y**2/2!+Y**3/3!+...                           *
045400******************************************************************
045500 CALCULA-EXP SECTION.
045600     MOVE 1 TO WKS-EXP-TERM WKS-EXP-SUMA
045700     MOVE 1 TO WKS-EXP-TERM-ABS
045800     MOVE ZERO TO WKS-EXP-N
045900     PERFORM CALCULA-EXP-ITERA
046000             UNTIL WKS-EXP-TERM-ABS < WKS-EPSILON
046100                OR WKS-EXP-N > 60
046200     MOVE WKS-EXP-SUMA TO WKS-EXP-RESULTADO.
046300 CALCULA-EXP-E. EXIT.
046400
046500 CALCULA-EXP-ITERA SECTION.
046600     ADD 1 TO WKS-EXP-N
046700     COMPUTE WKS-EXP-TERM = (WKS-EXP-TERM * WKS-EXP-Y)
046800                              / WKS-EXP-N
046900     ADD WKS-EXP-TERM TO WKS-EXP-SUMA
047000     MOVE WKS-EXP-TERM TO WKS-EXP-TERM-ABS
047100     IF WKS-EXP-TERM-ABS < 0
047200        MULTIPLY -1 BY WKS-EXP-TERM-ABS
047300     END-IF.
047400 CALCULA-EXP-ITERA-E. EXIT.
047500
047600******************************************************************
047700*     R A I Z   C U A D R A D A  ( N E W T O N - R A P H S O N )
047800******************************************************************
047900 CALCULA-RAIZ SECTION.
048000     IF WKS-RAIZ-S NOT > ZERO
048100        MOVE ZERO TO WKS-RAIZ-RESULTADO
048200     ELSE
048300        COMPUTE WKS-RAIZ-X = WKS-RAIZ-S / 2
048400        IF WKS-RAIZ-X = ZERO
048500           MOVE WKS-RAIZ-S TO WKS-RAIZ-X
048600        END-IF
048700        MOVE WKS-EPSILON TO WKS-RAIZ-DIF
048800        PERFORM CALCULA-RAIZ-ITERA
048900                UNTIL WKS-RAIZ-DIF < WKS-EPSILON
049000        MOVE WKS-RAIZ-X TO WKS-RAIZ-RESULTADO
049100     END-IF.
049200 CALCULA-RAIZ-E. EXIT.
049300
049400 CALCULA-RAIZ-ITERA SECTION.
049500     COMPUTE WKS-RAIZ-DIF ROUNDED =
049600             WKS-RAIZ-X -
049700             ((WKS-RAIZ-X + (WKS-RAIZ-S / WKS-RAIZ-X)) / 2)
049800     IF WKS-RAIZ-DIF < 0
049900        MULTIPLY -1 BY WKS-RAIZ-DIF
050000     END-IF
050100     COMPUTE WKS-RAIZ-X ROUNDED =
050200             (WKS-RAIZ-X + (WKS-RAIZ-S / WKS-RAIZ-X)) / 2.
050300 CALCULA-RAIZ-ITERA-E. EXIT.
