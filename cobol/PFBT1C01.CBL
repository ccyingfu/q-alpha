000100******************************************************************
000200* FECHA       : 02/06/1989                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EDRD)                *
000400* APLICACION  : CARTERA - BACKTEST DE ESTRATEGIAS (PFBT)         *
000500* PROGRAMA    : PFBT1C01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CORRE UN BACKTEST DE COMPRA Y RETENCION (BUY AND *
000800*             : HOLD) DE UNA ESTRATEGIA EN UN RANGO DE FECHAS:  *
000900*             : COMPRA EL DIA 1, VALORIZA A MERCADO CADA DIA DE  *
001000*             : NEGOCIACION Y CALCULA LAS METRICAS DE DESEMPENO. *
001100* ARCHIVOS    : ALMAST1=E,MKTDLY1=E,STRATG1=E,BTPARM1=E,         *
001200*             : EQCURV1=S,BTRSLT1=S,RUNREPT=S                    *
001300* ACCION (ES) : C=CORRER BACKTEST                                *
001400* PROGRAMA(S) : CALLS PFCL1C01, PFAL1C01, PFDT1C01, PFMT1C01     *
001500* INSTALADO   : 20/06/1989                                       *
001600* BPM/RATIONAL: 241190                                           *
001700* NOMBRE      : MOTOR DE BACKTEST DE CARTERA                     *
001800******************************************************************
001900*                 H I S T O R I A L   D E   C A M B I O S
002000******************************************************************
002100* 02/06/1989 EDRD 241190 VERSION INICIAL DEL BATCH.              *241190  
002200* 14/08/1989 EDRD 241270 SE AGREGA VALIDACION DE EXISTENCIA DE   *241270  
002300*             ACTIVO Y DE PRECIOS EN RANGO, CON ABEND.           *
002400* 09/01/1990 MCLP 241455 SE AGREGA CALENDARIO DE NEGOCIACION VIA *241455  
002500*             PFDT1C01 INTERSECTADO CON FECHAS CON PRECIO.       *
002600* 27/05/1991 JLSP 241820 SE AGREGA CONTROL DE QUIEBRE POR MES EN *241820  
002700*             EL REPORTE DE CORRIDA.                            *
002800* 11/02/1993 EDRD 242311 CORRECCION: EL EFECTIVO SE FUERZA A     *242311  
002900*             CERO DESPUES DE LA COMPRA INICIAL, AUN SI QUEDARON *
003000*             PESOS SIN ACTIVO CON PRECIO EL DIA 1.              *
003100* 04/04/1995 JLSP 243388 REVISION GENERAL PREVIO A PASE A PROD.  *243388  
003200* 19/12/1998 EDRD 250014 REVISION Y2K - FECHAS DE ARCHIVO SON    *250014  
003300*             AAAA-MM-DD CON SIGLO COMPLETO, NO REQUIERE CAMBIO. *
003400*             LA FECHA DE CORRIDA DEL ENCABEZADO SE AMPLIA A     *
003500*             SIGLO COMPLETO.                                    *
003600* 14/01/1999 EDRD 250014 CIERRE DE REVISION Y2K SIN HALLAZGOS.   *250014  
003700* 30/10/2009 JLSP 261144 SE AMPLIAN TABLAS DE ACTIVOS Y PRECIOS  *261144  
003800*             PARA CARTERAS DE MAYOR TAMANO.                     *
003900* 19/12/2022 PEDR 228866 SE ESTANDARIZA ENCABEZADO AL FORMATO    *228866  
004000*             VIGENTE DEL AREA DE TARJETA/CARTERA.               *
004100* 07/04/2023 EDRD 228866 REVISION DE REGLAS CONTRA EL NUEVO      *228866  
004200*             MANUAL DE BACKTEST DE ESTRATEGIAS. SIEMPRE 0       *
004300*             REBALANCEOS (MOTOR DE COMPRA Y RETENCION).         *
004310* 11/02/2026 EDRD 261004 CORRECCION: LA COLUMNA BAJA % DEL       *261004  
004320*             DETALLE DIARIO MOSTRABA LA FRACCION CRUDA, NO LA   *        
004330*             PORCENTAJE, INCONSISTENTE CON EL PIE DE REPORTE.   *        
004340*             SE CALCULA IGUAL QUE EL PIE (X 100, REDONDEADO).   *        
004350* 18/02/2026 EDRD 261022 CORRECCION: ENCAB-3-R/DETALLE-R/PIE-1-R *261022  
004360*             LIN-PIE-1-R REDEFINIAN SUS GRUPOS COMO X(132), MAYOR*       
004370*             QUE LA SUMA REAL DE CAMPOS (130/130/126). SE CORRIGE*       
004380*             EL ANCHO DE LAS TRES VISTAS REDEFINES.              *       
004400******************************************************************
004500 IDENTIFICATION DIVISION.
004600 PROGRAM-ID.    PFBT1C01.
004700 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
004800 INSTALLATION.  BANCA DE INVERSION - CARTERA.
004900 DATE-WRITTEN.  02/06/1989.
005000 DATE-COMPILED.
005100 SECURITY.      USO INTERNO - AREA DE CARTERA.
005200******************************************************************
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     CLASS CLASE-DIGITO    IS '0' THRU '9'.
005700*
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT ASSET-MASTER  ASSIGN TO ALMAST1
006100            ORGANIZATION  IS SEQUENTIAL
006200            FILE STATUS   IS FS-ALMAST1
006300                             FSE-ALMAST1.
006400
006500     SELECT MARKET-DAILY  ASSIGN TO MKTDLY1
006600            ORGANIZATION  IS SEQUENTIAL
006700            FILE STATUS   IS FS-MKTDLY1
006800                             FSE-MKTDLY1.
006900
007000     SELECT STRATEGY-FILE ASSIGN TO STRATG1
007100            ORGANIZATION  IS SEQUENTIAL
007200            FILE STATUS   IS FS-STRATG1
007300                             FSE-STRATG1.
007400
007500     SELECT BACKTEST-PARMS ASSIGN TO BTPARM1
007600            ORGANIZATION  IS SEQUENTIAL
007700            FILE STATUS   IS FS-BTPARM1
007800                             FSE-BTPARM1.
007900
008000     SELECT EQUITY-CURVE  ASSIGN TO EQCURV1
008100            ORGANIZATION  IS SEQUENTIAL
008200            FILE STATUS   IS FS-EQCURV1
008300                             FSE-EQCURV1.
008400
008500     SELECT RESULT-FILE   ASSIGN TO BTRSLT1
008600            ORGANIZATION  IS SEQUENTIAL
008700            FILE STATUS   IS FS-BTRSLT1
008800                             FSE-BTRSLT1.
008900
009000     SELECT RUN-REPORT    ASSIGN TO RUNREPT
009100            ORGANIZATION  IS LINE SEQUENTIAL
009200            FILE STATUS   IS FS-RUNREPT.
009300*
009400 DATA DIVISION.
009500 FILE SECTION.
009600******************************************************************
009700*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
009800******************************************************************
009900*   MAESTRO DE ACTIVOS NEGOCIABLES.
010000*   PRECIOS DIARIOS DE MERCADO POR ACTIVO.
010100*   MAESTRO DE ESTRATEGIAS Y SU TABLA DE ASIGNACION OBJETIVO.
010200*   PARAMETROS DE CADA CORRIDA DE BACKTEST SOLICITADA.
010300*   CURVA DE PATRIMONIO DIARIA DE LA CORRIDA.
010400*   RESULTADO DE METRICAS DE LA CORRIDA.
010500*   REPORTE IMPRESO DE LA CORRIDA.
010600 FD  ASSET-MASTER.
010700     COPY ALMAST1.
010800 FD  MARKET-DAILY.
010900     COPY MKTDLY1.
011000 FD  STRATEGY-FILE.
011100     COPY STRATG1.
011200 FD  BACKTEST-PARMS.
011300     COPY BTPARM1.
011400 FD  EQUITY-CURVE.
011500     COPY EQCURV1.
011600 FD  RESULT-FILE.
011700     COPY BTRSLT1.
011800 FD  RUN-REPORT.
011900 01  REG-REPORTE                   PIC X(132).
012000*
012100 WORKING-STORAGE SECTION.
012200******************************************************************
012300*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
012400******************************************************************
012500 01 WKS-FS-STATUS.
012600    02 FS-ALMAST1              PIC 9(02) VALUE ZEROES.
012700       04 FSE-ALMAST1.
012800          08 FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
012900          08 FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
013000          08 FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
013100    02 FS-MKTDLY1              PIC 9(02) VALUE ZEROES.
013200       04 FSE-MKTDLY1.
013300          08 FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
013400          08 FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
013500          08 FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
013600    02 FS-STRATG1              PIC 9(02) VALUE ZEROES.
013700       04 FSE-STRATG1.
013800          08 FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
013900          08 FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
014000          08 FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
014100    02 FS-BTPARM1              PIC 9(02) VALUE ZEROES.
014200       04 FSE-BTPARM1.
014300          08 FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
014400          08 FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
014500          08 FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
014600    02 FS-EQCURV1              PIC 9(02) VALUE ZEROES.
014700       04 FSE-EQCURV1.
014800          08 FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
014900          08 FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
015000          08 FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
015100    02 FS-BTRSLT1              PIC 9(02) VALUE ZEROES.
015200       04 FSE-BTRSLT1.
015300          08 FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
015400          08 FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
015500          08 FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
015600    02 FS-RUNREPT              PIC 9(02) VALUE ZEROES.
015700*      VARIABLES RUTINA DE FSE
015800    02 PROGRAMA                PIC X(08) VALUE SPACES.
015900    02 ARCHIVO                 PIC X(08) VALUE SPACES.
016000    02 ACCION                  PIC X(10) VALUE SPACES.
016100    02 LLAVE                   PIC X(32) VALUE SPACES.
016200    02 FILLER                  PIC X(04) VALUE SPACES.
016300******************************************************************
016400*              S W I T C H E S   Y   C O N T A D O R E S         *
016500******************************************************************
016600 77 WKS-FIN-ALMAST             PIC 9(01) VALUE ZERO.
016700    88  FIN-ALMAST                 VALUE 1.
016800 77 WKS-FIN-MKTDLY             PIC 9(01) VALUE ZERO.
016900    88  FIN-MKTDLY                 VALUE 1.
017000 77 WKS-FIN-STRATG             PIC 9(01) VALUE ZERO.
017100    88  FIN-STRATG                 VALUE 1.
017200 77 WKS-FIN-BTPARM             PIC 9(01) VALUE ZERO.
017300    88  FIN-BTPARM                 VALUE 1.
017400 77 WKS-ESTRATEGIA-ENCONTRADA  PIC X(01) VALUE 'N'.
017500    88  ESTRATEGIA-OK              VALUE 'Y'.
017600    88  ESTRATEGIA-NO-OK           VALUE 'N'.
017700 77 WKS-ACTIVO-ENCONTRADO      PIC X(01) VALUE 'N'.
017800    88  ACTIVO-OK                  VALUE 'Y'.
017900    88  ACTIVO-NO-OK               VALUE 'N'.
018000 77 WKS-PRECIO-ENCONTRADO      PIC X(01) VALUE 'N'.
018100    88  PRECIO-OK                  VALUE 'Y'.
018200    88  PRECIO-NO-OK               VALUE 'N'.
018300 77 WKS-ENCONTRADO-PRECIO-DIA  PIC X(01) VALUE 'N'.
018400    88  PRECIO-DIA-OK              VALUE 'Y'.
018500 77 WKS-CANT-ACTIVOS           PIC S9(04) COMP VALUE ZERO.
018600 77 WKS-CANT-PRECIOS           PIC S9(05) COMP VALUE ZERO.
018700 77 WKS-CANT-ESTRATEGIAS       PIC S9(04) COMP VALUE ZERO.
018800 77 WKS-IA                     PIC S9(04) COMP VALUE ZERO.
018900 77 WKS-IP                     PIC S9(05) COMP VALUE ZERO.
019000 77 WKS-IE                     PIC S9(04) COMP VALUE ZERO.
019100 77 WKS-IX                     PIC S9(02) COMP VALUE ZERO.
019200 77 WKS-IDX-FECHA              PIC S9(05) COMP VALUE ZERO.
019300******************************************************************
019400*              C A M P O S   D E   L A   C O R R I D A           *
019500******************************************************************
019600 77 WKS-RUN-ESTRATEGIA-ID      PIC 9(06) VALUE ZERO.
019700 01 WKS-RUN-FECHA-INICIO       PIC X(10) VALUE SPACES.
019800 01 WKS-RUN-FECHA-FIN          PIC X(10) VALUE SPACES.
019900 77 WKS-RUN-CAPITAL-INICIAL    PIC S9(13)V9(2) VALUE ZERO.
020000 77 WKS-CAPITAL-RESTANTE       PIC S9(13)V9(2) VALUE ZERO.
020100 77 WKS-MONTO-COMPRA           PIC S9(13)V9(2) VALUE ZERO.
020200 77 WKS-VALOR-DIA              PIC S9(13)V9(2) VALUE ZERO.
020300*--> VISTA DE FECHA AAAA-MM PARA EL QUIEBRE DE REPORTE POR MES
020400 01 WKS-FECHA-ACTUAL-CTRL      PIC X(10) VALUE SPACES.
020500 01 WKS-FECHA-ACTUAL-CTRL-R REDEFINES WKS-FECHA-ACTUAL-CTRL.
020600    02  WKS-FAC-ANIO-MES       PIC X(07).
020700    02  FILLER                 PIC X(03).
020800 77 WKS-MES-ACTUAL-RPT         PIC X(07) VALUE SPACES.
020900 77 WKS-MES-ANTERIOR-RPT       PIC X(07) VALUE SPACES.
021000 77 WKS-VALOR-MES-ANTERIOR     PIC S9(13)V9(2) VALUE ZERO.
021100 77 WKS-ULTIMO-VALOR-MES       PIC S9(13)V9(2) VALUE ZERO.
021200 77 WKS-RETORNO-MES            PIC S9(3)V9(6) VALUE ZERO.
021300 77 WKS-PORCENTAJE             PIC S9(3)V9(4) VALUE ZERO.
021400******************************************************************
021500*          T A B L A   D E   M E N S A J E S   D E   A Y U D A   *
021600******************************************************************
021700 01 TABLA-MENSAJES-PIE.
021800    02  FILLER  PIC X(03) VALUE 'N/A'.
021900    02  FILLER  PIC X(03) VALUE 'N/A'.
022000 01 TABLA-MENSAJES-PIE-R REDEFINES TABLA-MENSAJES-PIE.
022100    02  MENSAJE-PIE-NA  PIC X(03) OCCURS 2 TIMES.
022200 01 WKS-SHARPE-DISPLAY          PIC X(10) VALUE SPACES.
022300 01 WKS-SORTINO-DISPLAY         PIC X(10) VALUE SPACES.
022400 01 WKS-CALMAR-DISPLAY          PIC X(10) VALUE SPACES.
022500 01 WKS-RATIO-EDITADO           PIC -9.9999.
022600******************************************************************
022700*              T A B L A   D E   A C T I V O S                   *
022800******************************************************************
022900 01 WKS-TABLA-ACTIVOS.
023000    02  WKS-AC-ITEM OCCURS 1 TO 1000 TIMES
023100                DEPENDING ON WKS-CANT-ACTIVOS.
023200        03  WKS-AC-CODIGO          PIC X(20).
023300        03  WKS-AC-NOMBRE          PIC X(40).
023400        03  WKS-AC-TIPO            PIC X(10).
023500******************************************************************
023600*              T A B L A   D E   P R E C I O S                   *
023700******************************************************************
023800 01 WKS-TABLA-PRECIOS.
023900    02  WKS-PR-ITEM OCCURS 1 TO 20000 TIMES
024000                DEPENDING ON WKS-CANT-PRECIOS.
024100        03  WKS-PR-CODIGO          PIC X(20).
024200        03  WKS-PR-FECHA           PIC X(10).
024300        03  WKS-PR-CIERRE          PIC S9(9)V9(4).
024400******************************************************************
024500*              T A B L A   D E   E S T R A T E G I A S           *
024600******************************************************************
024700 01 WKS-TABLA-ESTRATEGIAS.
024800    02  WKS-ES-ITEM OCCURS 1 TO 200 TIMES
024900                DEPENDING ON WKS-CANT-ESTRATEGIAS.
025000        03  WKS-ES-ID             PIC 9(06).
025100        03  WKS-ES-NOMBRE         PIC X(40).
025200        03  WKS-ES-TIPO-REBAL     PIC X(10).
025300        03  WKS-ES-CANT-ASIG      PIC 9(02) COMP.
025400        03  WKS-ES-ASIGNACION OCCURS 10 TIMES.
025500            04  WKS-ES-COD-ACTIVO    PIC X(20).
025600            04  WKS-ES-PESO          PIC S9(1)V9(6).
025700******************************************************************
025800*    A R E A   D E   P A R A M E T R O S   P A R A   C A L L S   *
025900******************************************************************
026000 01 WKS-PARM-ASIGNACION.
026100    02  WKS-PA-FUNCION              PIC X(01).
026200    02  WKS-PA-CANT-ASIGNACION      PIC 9(02).
026300    02  WKS-PA-ASIGNACION-VALIDA    PIC X(01).
026400 01 WKS-TABLA-ASIGNACION-CORRIDA.
026500    02  WKS-CA-ITEM OCCURS 1 TO 10 TIMES
026600                DEPENDING ON WKS-PA-CANT-ASIGNACION.
026700        03  WKS-CA-COD-ACTIVO       PIC X(20).
026800        03  WKS-CA-PESO             PIC S9(1)V9(6).
026900 01 WKS-TABLA-ACCIONES-CORRIDA.
027000    02  WKS-SH-ACCIONES OCCURS 1 TO 10 TIMES
027100                DEPENDING ON WKS-PA-CANT-ASIGNACION
027200                PIC S9(9)V9(6).
027300*
027400 01 WKS-PARM-FECHAS.
027500    02  WKS-PD-FUNCION              PIC X(01).
027600    02  WKS-PD-FECHA-INICIO         PIC X(10).
027700    02  WKS-PD-FECHA-FIN            PIC X(10).
027800    02  WKS-PD-TIPO-REBAL           PIC X(10).
027900    02  WKS-PD-FECHA-ACTUAL         PIC X(10).
028000    02  WKS-PD-FECHA-RESULTADO      PIC X(10).
028100    02  WKS-PD-CANT-FECHAS          PIC 9(05).
028200    02  WKS-PD-CODIGO-ERROR         PIC X(01).
028300 01 WKS-TABLA-CALENDARIO-CORRIDA.
028400    02  WKS-CAL-FECHA OCCURS 1 TO 9999 TIMES
028500                DEPENDING ON WKS-PD-CANT-FECHAS
028600                PIC X(10).
028700*
028800 01 WKS-PARM-METRICAS.
028900    02  WKS-PM-CANT-PUNTOS          PIC S9(05) COMP.
029000    02  WKS-PM-FECHA-INICIO         PIC X(10).
029100    02  WKS-PM-FECHA-FIN            PIC X(10).
029200    02  WKS-PM-RETORNO-TOTAL        PIC S9(5)V9(6).
029300    02  WKS-PM-RETORNO-ANUAL        PIC S9(5)V9(6).
029400    02  WKS-PM-BAJA-MAXIMA          PIC S9(1)V9(6).
029500    02  WKS-PM-VOLATILIDAD          PIC S9(5)V9(6).
029600    02  WKS-PM-SHARPE               PIC S9(5)V9(6).
029700    02  WKS-PM-SHARPE-VALIDO        PIC X(01).
029800    02  WKS-PM-SORTINO              PIC S9(5)V9(6).
029900    02  WKS-PM-SORTINO-VALIDO       PIC X(01).
030000    02  WKS-PM-CALMAR               PIC S9(5)V9(6).
030100    02  WKS-PM-CALMAR-VALIDO        PIC X(01).
030200 01 WKS-TABLA-FECHAS-CORRIDA.
030300    02  WKS-FC-FECHA OCCURS 1 TO 9999 TIMES
030400                DEPENDING ON WKS-PM-CANT-PUNTOS
030500                PIC X(10).
030600 01 WKS-TABLA-VALORES-CORRIDA.
030700    02  WKS-VC-VALOR OCCURS 1 TO 9999 TIMES
030800                DEPENDING ON WKS-PM-CANT-PUNTOS
030900                PIC S9(13)V9(2).
031000 01 WKS-TABLA-BAJAS-CORRIDA.
031100    02  WKS-BC-BAJA  OCCURS 1 TO 9999 TIMES
031200                DEPENDING ON WKS-PM-CANT-PUNTOS
031300                PIC S9(1)V9(6).
031400*
031500 01 WKS-CL-CODIGO-ACTIVO        PIC X(20) VALUE SPACES.
031600 01 WKS-CL-TIPO-ACTIVO          PIC X(10) VALUE SPACES.
031700 01 WKS-CL-CODIGO-MERCADO       PIC X(23) VALUE SPACES.
031800******************************************************************
031900*            L I N E A S   D E L   R E P O R T E   (132)         *
032000******************************************************************
032100 01 LIN-ENCAB-1.
032200    02  FILLER               PIC X(01) VALUE SPACES.
032300    02  FILLER               PIC X(09) VALUE 'PFBT1C01'.
032400    02  FILLER               PIC X(03) VALUE SPACES.
032500    02  FILLER               PIC X(40) VALUE
032600            'BACKTEST DE ESTRATEGIAS - CARTERA'.
032700    02  FILLER               PIC X(14) VALUE 'FECHA CORRIDA:'.
032800    02  LIN-E1-FECHA-CORRIDA PIC 9999/99/99.
032900    02  FILLER               PIC X(55) VALUE SPACES.
033000 01 LIN-ENCAB-2.
033100    02  FILLER               PIC X(01) VALUE SPACES.
033200    02  FILLER               PIC X(11) VALUE 'ESTRATEGIA:'.
033300    02  LIN-E2-ID             PIC ZZZZZ9.
033400    02  FILLER               PIC X(03) VALUE SPACES.
033500    02  FILLER               PIC X(08) VALUE 'NOMBRE: '.
033600    02  LIN-E2-NOMBRE         PIC X(40).
033700    02  FILLER               PIC X(62) VALUE SPACES.
033800 01 LIN-ENCAB-3.
033900    02  FILLER               PIC X(01) VALUE SPACES.
034000    02  FILLER               PIC X(09) VALUE 'PERIODO: '.
034100    02  LIN-E3-INICIO         PIC X(10).
034200    02  FILLER               PIC X(03) VALUE ' A '.
034300    02  LIN-E3-FIN            PIC X(10).
034400    02  FILLER               PIC X(04) VALUE SPACES.
034500    02  FILLER               PIC X(18) VALUE
034600            'CAPITAL INICIAL: '.
034700    02  LIN-E3-CAPITAL        PIC Z,ZZZ,ZZZ,ZZ9.99.
034800    02  FILLER               PIC X(59) VALUE SPACES.
034900 01 LIN-ENCAB-3-R REDEFINES LIN-ENCAB-3.
035000    02  FILLER               PIC X(130).
035100 01 LIN-ENCAB-4.
035200    02  FILLER               PIC X(01) VALUE SPACES.
035300    02  FILLER               PIC X(12) VALUE 'FECHA'.
035400    02  FILLER               PIC X(20) VALUE
035500            'VALOR DE CARTERA'.
035600    02  FILLER               PIC X(10) VALUE 'BAJA %'.
035700    02  FILLER               PIC X(89) VALUE SPACES.
035800 01 LIN-DETALLE.
035900    02  FILLER               PIC X(01) VALUE SPACES.
036000    02  LIN-DET-FECHA         PIC X(10).
036100    02  FILLER               PIC X(03) VALUE SPACES.
036200    02  LIN-DET-VALOR         PIC Z,ZZZ,ZZZ,ZZ9.99.
036300    02  FILLER               PIC X(03) VALUE SPACES.
036400    02  LIN-DET-BAJA          PIC -999.9999.
036500    02  FILLER               PIC X(88) VALUE SPACES.
036600 01 LIN-DETALLE-R REDEFINES LIN-DETALLE.
036700    02  FILLER               PIC X(130).
036800 01 LIN-TOTAL-MES.
036900    02  FILLER               PIC X(01) VALUE SPACES.
037000    02  FILLER               PIC X(16) VALUE
037100            'TOTAL DEL MES: '.
037200    02  LIN-TM-MES            PIC X(07).
037300    02  FILLER               PIC X(03) VALUE SPACES.
037400    02  LIN-TM-VALOR          PIC Z,ZZZ,ZZZ,ZZ9.99.
037500    02  FILLER               PIC X(03) VALUE SPACES.
037600    02  FILLER               PIC X(13) VALUE 'RETORNO MES: '.
037700    02  LIN-TM-RETORNO        PIC -999.9999.
037800    02  FILLER               PIC X(70) VALUE SPACES.
037900 01 LIN-PIE-1.
038000    02  FILLER               PIC X(01) VALUE SPACES.
038100    02  FILLER               PIC X(15) VALUE
038200            'RETORNO TOTAL: '.
038300    02  LIN-P1-TOTAL          PIC -999.9999.
038400    02  FILLER               PIC X(02) VALUE '% '.
038500    02  FILLER               PIC X(24) VALUE
038600            'RETORNO ANUAL (CAGR): '.
038700    02  LIN-P1-ANUAL          PIC -999.9999.
038800    02  FILLER               PIC X(01) VALUE '%'.
038900    02  FILLER               PIC X(65) VALUE SPACES.
039000 01 LIN-PIE-1-R REDEFINES LIN-PIE-1.
039100    02  FILLER               PIC X(126).
039200 01 LIN-PIE-2.
039300    02  FILLER               PIC X(01) VALUE SPACES.
039400    02  FILLER               PIC X(14) VALUE
039500            'BAJA MAXIMA: '.
039600    02  LIN-P2-BAJA           PIC -999.9999.
039700    02  FILLER               PIC X(02) VALUE '% '.
039800    02  FILLER               PIC X(24) VALUE
039900            'VOLATILIDAD ANUAL: '.
040000    02  LIN-P2-VOL            PIC -999.9999.
040100    02  FILLER               PIC X(01) VALUE '%'.
040200    02  FILLER               PIC X(66) VALUE SPACES.
040300 01 LIN-PIE-3.
040400    02  FILLER               PIC X(01) VALUE SPACES.
040500    02  FILLER               PIC X(09) VALUE 'SHARPE: '.
040600    02  LIN-P3-SHARPE         PIC X(10).
040700    02  FILLER               PIC X(03) VALUE SPACES.
040800    02  FILLER               PIC X(10) VALUE 'SORTINO: '.
040900    02  LIN-P3-SORTINO        PIC X(10).
041000    02  FILLER               PIC X(03) VALUE SPACES.
041100    02  FILLER               PIC X(09) VALUE 'CALMAR: '.
041200    02  LIN-P3-CALMAR         PIC X(10).
041300    02  FILLER               PIC X(77) VALUE SPACES.
041400 01 LIN-PIE-4.
041500    02  FILLER               PIC X(01) VALUE SPACES.
041600    02  FILLER               PIC X(22) VALUE
041700            'DIAS DE NEGOCIACION: '.
041800    02  LIN-P4-DIAS           PIC ZZZZ9.
041900    02  FILLER               PIC X(05) VALUE SPACES.
042000    02  FILLER               PIC X(25) VALUE
042100            'REBALANCEOS EJECUTADOS: '.
042200    02  LIN-P4-REBAL          PIC ZZZ9.
042300    02  FILLER               PIC X(70) VALUE SPACES.
042400 77 WKS-FECHA-HOY               PIC 9(08) VALUE ZERO.
042500 01 WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY.
042600    02  WKS-FH-ANIO             PIC 9(04).
042700    02  WKS-FH-MES              PIC 9(02).
042800    02  WKS-FH-DIA               PIC 9(02).
042900*
043000 LINKAGE SECTION.
043100******************************************************************
043200 PROCEDURE DIVISION.
043300******************************************************************
043400*               S E C C I O N    P R I N C I P A L
043500******************************************************************
043600 000-MAIN SECTION.
043700     PERFORM APERTURA-ARCHIVOS
043800     PERFORM CARGA-MAESTRO-ACTIVOS     UNTIL FIN-ALMAST
043900     PERFORM CARGA-ESTRATEGIAS         UNTIL FIN-STRATG
044000     PERFORM CARGA-PRECIOS             UNTIL FIN-MKTDLY
044100     PERFORM LEE-BTPARM
044200     PERFORM PROCESA-UNA-CORRIDA       UNTIL FIN-BTPARM
044300     PERFORM CIERRA-ARCHIVOS
044400     STOP RUN.
044500 000-MAIN-E. EXIT.
044600
044700******************************************************************
044800*                 A P E R T U R A   D E   A R C H I V O S        *
044900******************************************************************
045000 APERTURA-ARCHIVOS SECTION.
045100     ACCEPT WKS-FECHA-HOY FROM DATE YYYYMMDD
045200     MOVE 'PFBT1C01' TO PROGRAMA
045300     OPEN INPUT  ASSET-MASTER MARKET-DAILY
045400                 STRATEGY-FILE BACKTEST-PARMS
045500          OUTPUT EQUITY-CURVE RESULT-FILE RUN-REPORT
045600     IF FS-ALMAST1 NOT = 0
045700        MOVE 'OPEN'     TO ACCION
045800        MOVE SPACES     TO LLAVE
045900        MOVE 'ALMAST1'  TO ARCHIVO
046000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
046100                              FS-ALMAST1, FSE-ALMAST1
046200        DISPLAY '*** ABEND: NO SE PUDO ABRIR ALMAST1 ***'
046300                UPON CONSOLE
046400        MOVE 16 TO RETURN-CODE
046500        STOP RUN
046600     END-IF
046700     IF FS-MKTDLY1 NOT = 0
046800        MOVE 'OPEN'     TO ACCION
046900        MOVE SPACES     TO LLAVE
047000        MOVE 'MKTDLY1'  TO ARCHIVO
047100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
047200                              FS-MKTDLY1, FSE-MKTDLY1
047300        DISPLAY '*** ABEND: NO SE PUDO ABRIR MKTDLY1 ***'
047400                UPON CONSOLE
047500        MOVE 16 TO RETURN-CODE
047600        STOP RUN
047700     END-IF
047800     IF FS-STRATG1 NOT = 0
047900        MOVE 'OPEN'     TO ACCION
048000        MOVE SPACES     TO LLAVE
048100        MOVE 'STRATG1'  TO ARCHIVO
048200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
048300                              FS-STRATG1, FSE-STRATG1
048400        DISPLAY '*** ABEND: NO SE PUDO ABRIR STRATG1 ***'
048500                UPON CONSOLE
048600        MOVE 16 TO RETURN-CODE
048700        STOP RUN
048800     END-IF
048900     IF FS-BTPARM1 NOT = 0
049000        MOVE 'OPEN'     TO ACCION
049100        MOVE SPACES     TO LLAVE
049200        MOVE 'BTPARM1'  TO ARCHIVO
049300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
049400                              FS-BTPARM1, FSE-BTPARM1
049500        DISPLAY '*** ABEND: NO SE PUDO ABRIR BTPARM1 ***'
049600                UPON CONSOLE
049700        MOVE 16 TO RETURN-CODE
049800        STOP RUN
049900     END-IF.
050000 APERTURA-ARCHIVOS-E. EXIT.
050100
050200******************************************************************
050300*            C A R G A   D E   M A E S T R O S                   *
050400******************************************************************
050500 CARGA-MAESTRO-ACTIVOS SECTION.
050600     READ ASSET-MASTER NEXT RECORD
050700        AT END
050800           MOVE 1 TO WKS-FIN-ALMAST
050900        NOT AT END
051000           ADD 1 TO WKS-CANT-ACTIVOS
051100           MOVE ALM-CODIGO-ACTIVO TO WKS-AC-CODIGO
051200                                      (WKS-CANT-ACTIVOS)
051300           MOVE ALM-NOMBRE-ACTIVO TO WKS-AC-NOMBRE
051400                                      (WKS-CANT-ACTIVOS)
051500           MOVE ALM-TIPO-ACTIVO   TO WKS-AC-TIPO
051600                                      (WKS-CANT-ACTIVOS)
051700           PERFORM CLASIFICA-ACTIVO-CARGADO
051800     END-READ.
051900 CARGA-MAESTRO-ACTIVOS-E. EXIT.
052000
052100*--> SE CLASIFICA CADA ACTIVO AL CARGARLO PARA DEJAR CONSTANCIA
052200*--> DEL CODIGO CALIFICADO POR BOLSA EN EL SPOOL DE LA CORRIDA.
052300 CLASIFICA-ACTIVO-CARGADO SECTION.
052400     MOVE ALM-CODIGO-ACTIVO TO WKS-CL-CODIGO-ACTIVO
052500     CALL 'PFCL1C01' USING WKS-CL-CODIGO-ACTIVO
052600                            WKS-CL-TIPO-ACTIVO
052700                            WKS-CL-CODIGO-MERCADO
052800     DISPLAY 'ACTIVO CARGADO: ' WKS-CL-CODIGO-ACTIVO
052900             ' MERCADO: ' WKS-CL-CODIGO-MERCADO.
053000 CLASIFICA-ACTIVO-CARGADO-E. EXIT.
053100
053200 CARGA-ESTRATEGIAS SECTION.
053300     READ STRATEGY-FILE NEXT RECORD
053400        AT END
053500           MOVE 1 TO WKS-FIN-STRATG
053600        NOT AT END
053700           ADD 1 TO WKS-CANT-ESTRATEGIAS
053800           MOVE STR-ID-ESTRATEGIA TO WKS-ES-ID
053900                                      (WKS-CANT-ESTRATEGIAS)
054000           MOVE STR-NOMBRE        TO WKS-ES-NOMBRE
054100                                      (WKS-CANT-ESTRATEGIAS)
054200           MOVE STR-TIPO-REBAL    TO WKS-ES-TIPO-REBAL
054300                                      (WKS-CANT-ESTRATEGIAS)
054400           MOVE STR-CANT-ASIGNACION TO WKS-ES-CANT-ASIG
054500                                      (WKS-CANT-ESTRATEGIAS)
054600           PERFORM COPIA-ASIGNACION-ESTRATEGIA VARYING WKS-IX
054700                   FROM 1 BY 1
054800                   UNTIL WKS-IX > STR-CANT-ASIGNACION
054900     END-READ.
055000 CARGA-ESTRATEGIAS-E. EXIT.
055100
055200 COPIA-ASIGNACION-ESTRATEGIA SECTION.
055300     MOVE STR-COD-ACTIVO (WKS-IX)
055400          TO WKS-ES-COD-ACTIVO (WKS-CANT-ESTRATEGIAS WKS-IX)
055500     MOVE STR-PESO-ACTIVO (WKS-IX)
055600          TO WKS-ES-PESO (WKS-CANT-ESTRATEGIAS WKS-IX).
055700 COPIA-ASIGNACION-ESTRATEGIA-E. EXIT.
055800
055900 CARGA-PRECIOS SECTION.
056000     READ MARKET-DAILY NEXT RECORD
056100        AT END
056200           MOVE 1 TO WKS-FIN-MKTDLY
056300        NOT AT END
056400           ADD 1 TO WKS-CANT-PRECIOS
056500           MOVE MKT-CODIGO-ACTIVO TO WKS-PR-CODIGO
056600                                      (WKS-CANT-PRECIOS)
056700           MOVE MKT-FECHA         TO WKS-PR-FECHA
056800                                      (WKS-CANT-PRECIOS)
056900           MOVE MKT-CIERRE        TO WKS-PR-CIERRE
057000                                      (WKS-CANT-PRECIOS)
057100     END-READ.
057200 CARGA-PRECIOS-E. EXIT.
057300
057400 LEE-BTPARM SECTION.
057500     READ BACKTEST-PARMS NEXT RECORD
057600        AT END
057700           MOVE 1 TO WKS-FIN-BTPARM
057800     END-READ.
057900 LEE-BTPARM-E. EXIT.
058000
058100******************************************************************
058200*          O R Q U E S T A   U N A   C O R R I D A               *
058300******************************************************************
058400 PROCESA-UNA-CORRIDA SECTION.
058500     MOVE PRM-ID-ESTRATEGIA     TO WKS-RUN-ESTRATEGIA-ID
058600     MOVE PRM-FECHA-INICIO      TO WKS-RUN-FECHA-INICIO
058700     MOVE PRM-FECHA-FIN         TO WKS-RUN-FECHA-FIN
058800     MOVE PRM-CAPITAL-INICIAL   TO WKS-RUN-CAPITAL-INICIAL
058900     PERFORM BUSCA-ESTRATEGIA-CORRIDA
059000     IF ESTRATEGIA-NO-OK
059100        PERFORM ABEND-ESTRATEGIA-NO-EXISTE
059200     END-IF
059300     PERFORM VALIDA-ACTIVOS-ESTRATEGIA
059400     PERFORM ARMA-ASIGNACION-CORRIDA
059500     PERFORM VALIDA-ASIGNACION-CORRIDA
059600     PERFORM GENERA-CALENDARIO-CORRIDA
059700     PERFORM FILTRA-FECHAS-CON-PRECIO
059800     PERFORM COMPRA-INICIAL
059900     PERFORM VALORIZA-CARTERA
060000     PERFORM CALCULA-METRICAS-CORRIDA
060100     PERFORM IMPRIME-ENCABEZADO-CORRIDA
060200     PERFORM ESCRIBE-CURVA-Y-REPORTE
060300     PERFORM ESCRIBE-RESULTADO
060400     PERFORM IMPRIME-PIE-REPORTE
060500     PERFORM LEE-BTPARM.
060600 PROCESA-UNA-CORRIDA-E. EXIT.
060700
060800 BUSCA-ESTRATEGIA-CORRIDA SECTION.
060900     MOVE 'N' TO WKS-ESTRATEGIA-ENCONTRADA
061000     PERFORM COMPARA-UNA-ESTRATEGIA VARYING WKS-IE FROM 1 BY 1
061100             UNTIL WKS-IE > WKS-CANT-ESTRATEGIAS
061200                OR ESTRATEGIA-OK
061300     IF ESTRATEGIA-OK
061400        SUBTRACT 1 FROM WKS-IE
061500     END-IF.
061600 BUSCA-ESTRATEGIA-CORRIDA-E. EXIT.
061700
061800 COMPARA-UNA-ESTRATEGIA SECTION.
061900     IF WKS-ES-ID (WKS-IE) = WKS-RUN-ESTRATEGIA-ID
062000        MOVE 'Y' TO WKS-ESTRATEGIA-ENCONTRADA
062100     END-IF.
062200 COMPARA-UNA-ESTRATEGIA-E. EXIT.
062300
062400 ABEND-ESTRATEGIA-NO-EXISTE SECTION.
062500     DISPLAY '*** ABEND: ESTRATEGIA NO EXISTE, ID: '
062600             WKS-RUN-ESTRATEGIA-ID UPON CONSOLE
062700     MOVE 16 TO RETURN-CODE
062800     PERFORM CIERRA-ARCHIVOS
062900     STOP RUN.
063000 ABEND-ESTRATEGIA-NO-EXISTE-E. EXIT.
063100
063200******************************************************************
063300*   V A L I D A   A C T I V O S   D E   L A   E S T R A T E G I A
063400*   (U1-2): CADA ACTIVO ASIGNADO DEBE EXISTIR EN EL MAESTRO Y    *
063500*   TENER AL MENOS UN PRECIO EN EL RANGO DE LA CORRIDA; SI NO,   *
063600*   SE ABENDEA NOMBRANDO EL CODIGO.                              *
063700******************************************************************
063800 VALIDA-ACTIVOS-ESTRATEGIA SECTION.
063900     PERFORM VALIDA-UN-ACTIVO-ESTRATEGIA VARYING WKS-IX
064000             FROM 1 BY 1
064100             UNTIL WKS-IX > WKS-ES-CANT-ASIG (WKS-IE).
064200 VALIDA-ACTIVOS-ESTRATEGIA-E. EXIT.
064300
064400 VALIDA-UN-ACTIVO-ESTRATEGIA SECTION.
064500     PERFORM BUSCA-ACTIVO-EN-MAESTRO
064600     IF ACTIVO-NO-OK
064700        PERFORM ABEND-ACTIVO-NO-EXISTE
064800     END-IF
064900     PERFORM BUSCA-PRECIO-EN-RANGO-ESTR
065000     IF PRECIO-NO-OK
065100        PERFORM ABEND-ACTIVO-SIN-PRECIO
065200     END-IF.
065300 VALIDA-UN-ACTIVO-ESTRATEGIA-E. EXIT.
065400
065500 BUSCA-ACTIVO-EN-MAESTRO SECTION.
065600     MOVE 'N' TO WKS-ACTIVO-ENCONTRADO
065700     PERFORM COMPARA-UN-ACTIVO VARYING WKS-IA FROM 1 BY 1
065800             UNTIL WKS-IA > WKS-CANT-ACTIVOS OR ACTIVO-OK.
065900 BUSCA-ACTIVO-EN-MAESTRO-E. EXIT.
066000
066100 COMPARA-UN-ACTIVO SECTION.
066200     IF WKS-AC-CODIGO (WKS-IA) =
066300        WKS-ES-COD-ACTIVO (WKS-IE WKS-IX)
066400        MOVE 'Y' TO WKS-ACTIVO-ENCONTRADO
066500     END-IF.
066600 COMPARA-UN-ACTIVO-E. EXIT.
066700
066800 BUSCA-PRECIO-EN-RANGO-ESTR SECTION.
066900     MOVE 'N' TO WKS-PRECIO-ENCONTRADO
067000     PERFORM COMPARA-UN-PRECIO-ESTR VARYING WKS-IP FROM 1 BY 1
067100             UNTIL WKS-IP > WKS-CANT-PRECIOS OR PRECIO-OK.
067200 BUSCA-PRECIO-EN-RANGO-ESTR-E. EXIT.
067300
067400 COMPARA-UN-PRECIO-ESTR SECTION.
067500     IF WKS-PR-CODIGO (WKS-IP) =
067600        WKS-ES-COD-ACTIVO (WKS-IE WKS-IX)
067700        AND WKS-PR-FECHA (WKS-IP) >= WKS-RUN-FECHA-INICIO
067800        AND WKS-PR-FECHA (WKS-IP) <= WKS-RUN-FECHA-FIN
067900        MOVE 'Y' TO WKS-PRECIO-ENCONTRADO
068000     END-IF.
068100 COMPARA-UN-PRECIO-ESTR-E. EXIT.
068200
068300 ABEND-ACTIVO-NO-EXISTE SECTION.
068400     DISPLAY '*** ABEND: ACTIVO NO EXISTE EN MAESTRO: '
068500             WKS-ES-COD-ACTIVO (WKS-IE WKS-IX) UPON CONSOLE
068600     MOVE 16 TO RETURN-CODE
068700     PERFORM CIERRA-ARCHIVOS
068800     STOP RUN.
068900 ABEND-ACTIVO-NO-EXISTE-E. EXIT.
069000
069100 ABEND-ACTIVO-SIN-PRECIO SECTION.
069200     DISPLAY '*** ABEND: ACTIVO SIN PRECIOS EN RANGO: '
069300             WKS-ES-COD-ACTIVO (WKS-IE WKS-IX) UPON CONSOLE
069400     MOVE 16 TO RETURN-CODE
069500     PERFORM CIERRA-ARCHIVOS
069600     STOP RUN.
069700 ABEND-ACTIVO-SIN-PRECIO-E. EXIT.
069800
069900******************************************************************
070000*  A R M A   Y   V A L I D A   L A   A S I G N A C I O N         *
070100******************************************************************
070200 ARMA-ASIGNACION-CORRIDA SECTION.
070300     MOVE WKS-ES-CANT-ASIG (WKS-IE) TO WKS-PA-CANT-ASIGNACION
070400     PERFORM COPIA-UNA-ASIGNACION VARYING WKS-IX FROM 1 BY 1
070500             UNTIL WKS-IX > WKS-PA-CANT-ASIGNACION.
070600 ARMA-ASIGNACION-CORRIDA-E. EXIT.
070700
070800 COPIA-UNA-ASIGNACION SECTION.
070900     MOVE WKS-ES-COD-ACTIVO (WKS-IE WKS-IX)
071000          TO WKS-CA-COD-ACTIVO (WKS-IX)
071100     MOVE WKS-ES-PESO (WKS-IE WKS-IX)
071200          TO WKS-CA-PESO (WKS-IX)
071300     MOVE ZERO TO WKS-SH-ACCIONES (WKS-IX).
071400 COPIA-UNA-ASIGNACION-E. EXIT.
071500
071600 VALIDA-ASIGNACION-CORRIDA SECTION.
071700     MOVE 'V' TO WKS-PA-FUNCION
071800     CALL 'PFAL1C01' USING WKS-PARM-ASIGNACION
071900                            WKS-TABLA-ASIGNACION-CORRIDA
072000     IF WKS-PA-ASIGNACION-VALIDA = 'N'
072100        DISPLAY 'ADVERTENCIA: PESOS DE LA ESTRATEGIA '
072200                WKS-RUN-ESTRATEGIA-ID
072300                ' NO SUMAN 1.00 +/- 0.01' UPON CONSOLE
072400     END-IF.
072500 VALIDA-ASIGNACION-CORRIDA-E. EXIT.
072600
072700******************************************************************
072800*  C A L E N D A R I O   D E   N E G O C I A C I O N   (U4-1)    *
072900*  SE GENERA EL CALENDARIO LUNES-VIERNES ENTRE FECHA INICIO Y    *
073000*  FECHA FIN VIA PFDT1C01 Y SE FILTRA A LAS FECHAS QUE TENGAN    *
073100*  AL MENOS UN PRECIO DE ALGUN ACTIVO ASIGNADO.                  *
073200******************************************************************
073300 GENERA-CALENDARIO-CORRIDA SECTION.
073400     MOVE 'C'                  TO WKS-PD-FUNCION
073500     MOVE WKS-RUN-FECHA-INICIO TO WKS-PD-FECHA-INICIO
073600     MOVE WKS-RUN-FECHA-FIN    TO WKS-PD-FECHA-FIN
073700     CALL 'PFDT1C01' USING WKS-PARM-FECHAS
073800                            WKS-TABLA-CALENDARIO-CORRIDA.
073900 GENERA-CALENDARIO-CORRIDA-E. EXIT.
074000
074100 FILTRA-FECHAS-CON-PRECIO SECTION.
074200     MOVE ZERO TO WKS-PM-CANT-PUNTOS
074300     PERFORM EVALUA-FECHA-CALENDARIO VARYING WKS-IDX-FECHA
074400             FROM 1 BY 1
074500             UNTIL WKS-IDX-FECHA > WKS-PD-CANT-FECHAS.
074600 FILTRA-FECHAS-CON-PRECIO-E. EXIT.
074700
074800 EVALUA-FECHA-CALENDARIO SECTION.
074900     MOVE 'N' TO WKS-ENCONTRADO-PRECIO-DIA
075000     PERFORM BUSCA-PRECIO-EN-FECHA VARYING WKS-IX FROM 1 BY 1
075100             UNTIL WKS-IX > WKS-PA-CANT-ASIGNACION
075200                OR PRECIO-DIA-OK
075300     IF PRECIO-DIA-OK
075400        ADD 1 TO WKS-PM-CANT-PUNTOS
075500        MOVE WKS-CAL-FECHA (WKS-IDX-FECHA)
075600             TO WKS-FC-FECHA (WKS-PM-CANT-PUNTOS)
075700     END-IF.
075800 EVALUA-FECHA-CALENDARIO-E. EXIT.
075900
076000 BUSCA-PRECIO-EN-FECHA SECTION.
076100     PERFORM BUSCA-UN-PRECIO-EXACTO VARYING WKS-IP FROM 1 BY 1
076200             UNTIL WKS-IP > WKS-CANT-PRECIOS OR PRECIO-DIA-OK.
076300 BUSCA-PRECIO-EN-FECHA-E. EXIT.
076400
076500 BUSCA-UN-PRECIO-EXACTO SECTION.
076600     IF WKS-PR-CODIGO (WKS-IP) = WKS-CA-COD-ACTIVO (WKS-IX)
076700        AND WKS-PR-FECHA (WKS-IP) = WKS-CAL-FECHA (WKS-IDX-FECHA)
076800        MOVE 'Y' TO WKS-ENCONTRADO-PRECIO-DIA
076900     END-IF.
077000 BUSCA-UN-PRECIO-EXACTO-E. EXIT.
077100
077200******************************************************************
077300*   C O M P R A   I N I C I A L   (U1-4): DIA 1 DE LA CORRIDA.   *
077400*   SOLO SE COMPRA EL ACTIVO QUE TENGA PRECIO ESE DIA; EL        *
077500*   EFECTIVO SE FUERZA A CERO AL FINAL AUNQUE QUEDEN PESOS SIN  *
077600*   ACTIVO CON PRECIO ESE DIA.                                   *
077700******************************************************************
077800 COMPRA-INICIAL SECTION.
077900     MOVE WKS-RUN-CAPITAL-INICIAL TO WKS-CAPITAL-RESTANTE
078000     PERFORM COMPRA-UN-ACTIVO VARYING WKS-IX FROM 1 BY 1
078100             UNTIL WKS-IX > WKS-PA-CANT-ASIGNACION
078200     MOVE ZERO TO WKS-CAPITAL-RESTANTE.
078300 COMPRA-INICIAL-E. EXIT.
078400
078500 COMPRA-UN-ACTIVO SECTION.
078600     MOVE 'N' TO WKS-PRECIO-ENCONTRADO
078700     PERFORM BUSCA-PRECIO-DIA-UNO VARYING WKS-IP FROM 1 BY 1
078800             UNTIL WKS-IP > WKS-CANT-PRECIOS OR PRECIO-OK
078900     IF PRECIO-OK
079000        COMPUTE WKS-MONTO-COMPRA ROUNDED =
079100                WKS-RUN-CAPITAL-INICIAL * WKS-CA-PESO (WKS-IX)
079200        COMPUTE WKS-SH-ACCIONES (WKS-IX) ROUNDED =
079300                WKS-MONTO-COMPRA / WKS-PR-CIERRE (WKS-IP)
079400     END-IF.
079500 COMPRA-UN-ACTIVO-E. EXIT.
079600
079700 BUSCA-PRECIO-DIA-UNO SECTION.
079800     IF WKS-PR-CODIGO (WKS-IP) = WKS-CA-COD-ACTIVO (WKS-IX)
079900        AND WKS-PR-FECHA (WKS-IP) = WKS-FC-FECHA (1)
080000        MOVE 'Y' TO WKS-PRECIO-ENCONTRADO
080100     END-IF.
080200 BUSCA-PRECIO-DIA-UNO-E. EXIT.
080300
080400******************************************************************
080500*   V A L O R I Z A   A   M E R C A D O   C A D A   D I A (U1-5)
080600******************************************************************
080700 VALORIZA-CARTERA SECTION.
080800     PERFORM VALORIZA-UN-DIA VARYING WKS-IDX-FECHA FROM 1 BY 1
080900             UNTIL WKS-IDX-FECHA > WKS-PM-CANT-PUNTOS.
081000 VALORIZA-CARTERA-E. EXIT.
081100
081200 VALORIZA-UN-DIA SECTION.
081300     MOVE ZERO TO WKS-VALOR-DIA
081400     PERFORM SUMA-UN-ACTIVO-DIA VARYING WKS-IX FROM 1 BY 1
081500             UNTIL WKS-IX > WKS-PA-CANT-ASIGNACION
081600     MOVE WKS-VALOR-DIA TO WKS-VC-VALOR (WKS-IDX-FECHA).
081700 VALORIZA-UN-DIA-E. EXIT.
081800
081900 SUMA-UN-ACTIVO-DIA SECTION.
082000     MOVE 'N' TO WKS-PRECIO-ENCONTRADO
082100     PERFORM BUSCA-PRECIO-DIA-ACTUAL VARYING WKS-IP FROM 1 BY 1
082200             UNTIL WKS-IP > WKS-CANT-PRECIOS OR PRECIO-OK
082300     IF PRECIO-OK
082400        COMPUTE WKS-VALOR-DIA ROUNDED =
082500                WKS-VALOR-DIA +
082600                (WKS-SH-ACCIONES (WKS-IX) *
082700                 WKS-PR-CIERRE (WKS-IP))
082800     END-IF.
082900 SUMA-UN-ACTIVO-DIA-E. EXIT.
083000
083100 BUSCA-PRECIO-DIA-ACTUAL SECTION.
083200     IF WKS-PR-CODIGO (WKS-IP) = WKS-CA-COD-ACTIVO (WKS-IX)
083300        AND WKS-PR-FECHA (WKS-IP) =
083400            WKS-FC-FECHA (WKS-IDX-FECHA)
083500        MOVE 'Y' TO WKS-PRECIO-ENCONTRADO
083600     END-IF.
083700 BUSCA-PRECIO-DIA-ACTUAL-E. EXIT.
083800
083900******************************************************************
084000*   M E T R I C A S   D E   L A   C O R R I D A   (U2)           *
084100******************************************************************
084200 CALCULA-METRICAS-CORRIDA SECTION.
084300     MOVE WKS-RUN-FECHA-INICIO TO WKS-PM-FECHA-INICIO
084400     MOVE WKS-RUN-FECHA-FIN    TO WKS-PM-FECHA-FIN
084500     CALL 'PFMT1C01' USING WKS-PARM-METRICAS
084600                            WKS-TABLA-VALORES-CORRIDA
084700                            WKS-TABLA-BAJAS-CORRIDA.
084800 CALCULA-METRICAS-CORRIDA-E. EXIT.
084900
085000******************************************************************
085100*       E S C R I B E   C U R V A   Y   R E P O R T E            *
085200******************************************************************
085300 ESCRIBE-CURVA-Y-REPORTE SECTION.
085400     MOVE SPACES TO WKS-MES-ANTERIOR-RPT
085500     MOVE WKS-RUN-CAPITAL-INICIAL TO WKS-VALOR-MES-ANTERIOR
085600     PERFORM ESCRIBE-UN-DIA-CURVA VARYING WKS-IDX-FECHA
085700             FROM 1 BY 1
085800             UNTIL WKS-IDX-FECHA > WKS-PM-CANT-PUNTOS
085900     IF WKS-MES-ANTERIOR-RPT NOT = SPACES
086000        PERFORM IMPRIME-TOTAL-MES
086100     END-IF.
086200 ESCRIBE-CURVA-Y-REPORTE-E. EXIT.
086300
086400 ESCRIBE-UN-DIA-CURVA SECTION.
086500     MOVE WKS-FC-FECHA (WKS-IDX-FECHA) TO EQ-FECHA
086600     MOVE WKS-VC-VALOR (WKS-IDX-FECHA) TO EQ-VALOR-CARTERA
086700     MOVE WKS-BC-BAJA  (WKS-IDX-FECHA) TO EQ-BAJA-DIARIA
086800     WRITE EQ-REGISTRO-CURVA
086900     MOVE WKS-FC-FECHA (WKS-IDX-FECHA) TO WKS-FECHA-ACTUAL-CTRL
087000     MOVE WKS-FAC-ANIO-MES             TO WKS-MES-ACTUAL-RPT
087100     IF WKS-MES-ACTUAL-RPT NOT = WKS-MES-ANTERIOR-RPT
087200        IF WKS-MES-ANTERIOR-RPT NOT = SPACES
087300           PERFORM IMPRIME-TOTAL-MES
087400        END-IF
087500        MOVE WKS-MES-ACTUAL-RPT TO WKS-MES-ANTERIOR-RPT
087600     END-IF
087700     MOVE WKS-VC-VALOR (WKS-IDX-FECHA) TO WKS-ULTIMO-VALOR-MES
087800     PERFORM IMPRIME-DETALLE-DIA.
087900 ESCRIBE-UN-DIA-CURVA-E. EXIT.
088000
088100 IMPRIME-DETALLE-DIA SECTION.
088200     MOVE WKS-FC-FECHA (WKS-IDX-FECHA) TO LIN-DET-FECHA
088300     MOVE WKS-VC-VALOR (WKS-IDX-FECHA) TO LIN-DET-VALOR
088350     COMPUTE WKS-PORCENTAJE ROUNDED =
088380             WKS-BC-BAJA (WKS-IDX-FECHA) * 100
088400     MOVE WKS-PORCENTAJE               TO LIN-DET-BAJA
088500     WRITE REG-REPORTE FROM LIN-DETALLE.
088600 IMPRIME-DETALLE-DIA-E. EXIT.
088700
088800*--> QUIEBRE DE MES: TOTAL DEL MES Y SU RETORNO CONTRA EL        *
088900*--> VALOR DE CIERRE DEL MES ANTERIOR (O CAPITAL INICIAL).       *
089000 IMPRIME-TOTAL-MES SECTION.
089100     COMPUTE WKS-RETORNO-MES ROUNDED =
089200             (WKS-ULTIMO-VALOR-MES / WKS-VALOR-MES-ANTERIOR) - 1
089300     COMPUTE WKS-PORCENTAJE ROUNDED = WKS-RETORNO-MES * 100
089400     MOVE WKS-MES-ANTERIOR-RPT TO LIN-TM-MES
089500     MOVE WKS-ULTIMO-VALOR-MES TO LIN-TM-VALOR
089600     MOVE WKS-PORCENTAJE       TO LIN-TM-RETORNO
089700     WRITE REG-REPORTE FROM LIN-TOTAL-MES
089800     MOVE WKS-ULTIMO-VALOR-MES TO WKS-VALOR-MES-ANTERIOR.
089900 IMPRIME-TOTAL-MES-E. EXIT.
090000
090100******************************************************************
090200*            E N C A B E Z A D O   Y   P I E                    *
090300******************************************************************
090400 IMPRIME-ENCABEZADO-CORRIDA SECTION.
090500     MOVE WKS-FECHA-HOY    TO LIN-E1-FECHA-CORRIDA
090600     WRITE REG-REPORTE FROM LIN-ENCAB-1
090700     MOVE WKS-RUN-ESTRATEGIA-ID TO LIN-E2-ID
090800     MOVE WKS-ES-NOMBRE (WKS-IE) TO LIN-E2-NOMBRE
090900     WRITE REG-REPORTE FROM LIN-ENCAB-2
091000     MOVE WKS-RUN-FECHA-INICIO TO LIN-E3-INICIO
091100     MOVE WKS-RUN-FECHA-FIN    TO LIN-E3-FIN
091200     MOVE WKS-RUN-CAPITAL-INICIAL TO LIN-E3-CAPITAL
091300     WRITE REG-REPORTE FROM LIN-ENCAB-3
091400     WRITE REG-REPORTE FROM LIN-ENCAB-4.
091500 IMPRIME-ENCABEZADO-CORRIDA-E. EXIT.
091600
091700 IMPRIME-PIE-REPORTE SECTION.
091800     COMPUTE WKS-PORCENTAJE ROUNDED =
091900             WKS-PM-RETORNO-TOTAL * 100
092000     MOVE WKS-PORCENTAJE TO LIN-P1-TOTAL
092100     COMPUTE WKS-PORCENTAJE ROUNDED =
092200             WKS-PM-RETORNO-ANUAL * 100
092300     MOVE WKS-PORCENTAJE TO LIN-P1-ANUAL
092400     WRITE REG-REPORTE FROM LIN-PIE-1
092500     COMPUTE WKS-PORCENTAJE ROUNDED =
092600             WKS-PM-BAJA-MAXIMA * 100
092700     MOVE WKS-PORCENTAJE TO LIN-P2-BAJA
092800     COMPUTE WKS-PORCENTAJE ROUNDED =
092900             WKS-PM-VOLATILIDAD * 100
093000     MOVE WKS-PORCENTAJE TO LIN-P2-VOL
093100     WRITE REG-REPORTE FROM LIN-PIE-2
093200     PERFORM ARMA-RAZON-SHARPE
093300     PERFORM ARMA-RAZON-SORTINO
093400     PERFORM ARMA-RAZON-CALMAR
093500     MOVE WKS-SHARPE-DISPLAY  TO LIN-P3-SHARPE
093600     MOVE WKS-SORTINO-DISPLAY TO LIN-P3-SORTINO
093700     MOVE WKS-CALMAR-DISPLAY  TO LIN-P3-CALMAR
093800     WRITE REG-REPORTE FROM LIN-PIE-3
093900     MOVE WKS-PM-CANT-PUNTOS TO LIN-P4-DIAS
094000     MOVE ZERO               TO LIN-P4-REBAL
094100     WRITE REG-REPORTE FROM LIN-PIE-4.
094200 IMPRIME-PIE-REPORTE-E. EXIT.
094300
094400 ARMA-RAZON-SHARPE SECTION.
094500     IF WKS-PM-SHARPE-VALIDO = 'Y'
094600        MOVE WKS-PM-SHARPE TO WKS-RATIO-EDITADO
094700        MOVE WKS-RATIO-EDITADO TO WKS-SHARPE-DISPLAY
094800     ELSE
094900        MOVE MENSAJE-PIE-NA (1) TO WKS-SHARPE-DISPLAY
095000     END-IF.
095100 ARMA-RAZON-SHARPE-E. EXIT.
095200
095300 ARMA-RAZON-SORTINO SECTION.
095400     IF WKS-PM-SORTINO-VALIDO = 'Y'
095500        MOVE WKS-PM-SORTINO TO WKS-RATIO-EDITADO
095600        MOVE WKS-RATIO-EDITADO TO WKS-SORTINO-DISPLAY
095700     ELSE
095800        MOVE MENSAJE-PIE-NA (2) TO WKS-SORTINO-DISPLAY
095900     END-IF.
096000 ARMA-RAZON-SORTINO-E. EXIT.
096100
096200 ARMA-RAZON-CALMAR SECTION.
096300     IF WKS-PM-CALMAR-VALIDO = 'Y'
096400        MOVE WKS-PM-CALMAR TO WKS-RATIO-EDITADO
096500        MOVE WKS-RATIO-EDITADO TO WKS-CALMAR-DISPLAY
096600     ELSE
096700        MOVE MENSAJE-PIE-NA (1) TO WKS-CALMAR-DISPLAY
096800     END-IF.
096900 ARMA-RAZON-CALMAR-E. EXIT.
097000
097100******************************************************************
097200*        E S C R I B E   E L   R E S U L T A D O   (U1-6)        *
097300******************************************************************
097400 ESCRIBE-RESULTADO SECTION.
097500     MOVE WKS-RUN-ESTRATEGIA-ID   TO RES-ID-ESTRATEGIA
097600     MOVE WKS-RUN-FECHA-INICIO    TO RES-FECHA-INICIO
097700     MOVE WKS-RUN-FECHA-FIN       TO RES-FECHA-FIN
097800     MOVE WKS-RUN-CAPITAL-INICIAL TO RES-CAPITAL-INICIAL
097900     MOVE WKS-PM-RETORNO-TOTAL    TO RES-RETORNO-TOTAL
098000     MOVE WKS-PM-RETORNO-ANUAL    TO RES-RETORNO-ANUAL
098100     MOVE WKS-PM-BAJA-MAXIMA      TO RES-BAJA-MAXIMA
098200     MOVE WKS-PM-VOLATILIDAD      TO RES-VOLATILIDAD
098300     MOVE WKS-PM-SHARPE           TO RES-SHARPE
098400     MOVE WKS-PM-SHARPE-VALIDO    TO RES-SHARPE-VALIDO
098500     MOVE WKS-PM-SORTINO          TO RES-SORTINO
098600     MOVE WKS-PM-SORTINO-VALIDO   TO RES-SORTINO-VALIDO
098700     MOVE WKS-PM-CALMAR           TO RES-CALMAR
098800     MOVE WKS-PM-CALMAR-VALIDO    TO RES-CALMAR-VALIDO
098900     MOVE ZERO                    TO RES-CANT-REBALANCEOS
099000     WRITE RES-REGISTRO-RESULTADO.
099100 ESCRIBE-RESULTADO-E. EXIT.
099200
099300******************************************************************
099400*                 C I E R R A   A R C H I V O S                  *
099500******************************************************************
099600 CIERRA-ARCHIVOS SECTION.
099700     CLOSE ASSET-MASTER  MARKET-DAILY
099800           STRATEGY-FILE BACKTEST-PARMS
099900           EQUITY-CURVE  RESULT-FILE
100000           RUN-REPORT.
100100 CIERRA-ARCHIVOS-E. EXIT.
