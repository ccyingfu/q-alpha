000100******************************************************************
000200*              D E F I N I C I O N   D E   A R C H I V O
000300*              P A R A M E T R O S   D E L   B A C K T E S T
000400******************************************************************
000500* COPY        : BTPARM1
000600* APLICACION  : CARTERA - BACKTEST DE ESTRATEGIAS (PFBT)
000700* DESCRIPCION : UN REGISTRO POR CORRIDA DE BACKTEST SOLICITADA.
000800* LONGITUD    : 049 BYTES
000900******************************************************************
001000 01  PRM-REGISTRO-PARAMETROS.
001100     02  PRM-ID-ESTRATEGIA         PIC 9(06).
001200     02  PRM-FECHA-INICIO          PIC X(10).
001300     02  PRM-FECHA-FIN             PIC X(10).
001400     02  PRM-CAPITAL-INICIAL       PIC S9(13)V9(2).
001500     02  FILLER                    PIC X(08).
