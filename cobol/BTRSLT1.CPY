000100******************************************************************
000200*              D E F I N I C I O N   D E   A R C H I V O
000300*              R E S U L T A D O   D E L   B A C K T E S T
000400******************************************************************
000500* COPY        : BTRSLT1
000600* APLICACION  : CARTERA - BACKTEST DE ESTRATEGIAS (PFBT)
000700* DESCRIPCION : UN REGISTRO POR CORRIDA, CON LAS METRICAS DE
000800*             : DESEMPENO CALCULADAS SOBRE LA CURVA DE PATRIMONIO.
000900* LONGITUD    : 129 BYTES
001000******************************************************************
001100 01  RES-REGISTRO-RESULTADO.
001200     02  RES-ID-ESTRATEGIA         PIC 9(06).
001300     02  RES-FECHA-INICIO          PIC X(10).
001400     02  RES-FECHA-FIN             PIC X(10).
001500     02  RES-CAPITAL-INICIAL       PIC S9(13)V9(2).
001600     02  RES-RETORNO-TOTAL         PIC S9(5)V9(6).
001700     02  RES-RETORNO-ANUAL         PIC S9(5)V9(6).
001800     02  RES-BAJA-MAXIMA           PIC S9(1)V9(6).
001900     02  RES-VOLATILIDAD           PIC S9(5)V9(6).
002000     02  RES-SHARPE                PIC S9(5)V9(6).
002100     02  RES-SHARPE-VALIDO         PIC X(01).
002200         88  RES-SHARPE-OK             VALUE 'Y'.
002300         88  RES-SHARPE-NO-OK          VALUE 'N'.
002400     02  RES-SORTINO               PIC S9(5)V9(6).
002500     02  RES-SORTINO-VALIDO        PIC X(01).
002600         88  RES-SORTINO-OK            VALUE 'Y'.
002700         88  RES-SORTINO-NO-OK         VALUE 'N'.
002800     02  RES-CALMAR                PIC S9(5)V9(6).
002900     02  RES-CALMAR-VALIDO         PIC X(01).
003000         88  RES-CALMAR-OK             VALUE 'Y'.
003100         88  RES-CALMAR-NO-OK          VALUE 'N'.
003200     02  RES-CANT-REBALANCEOS      PIC 9(04).
003300     02  FILLER                    PIC X(08).
